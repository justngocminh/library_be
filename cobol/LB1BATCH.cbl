000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LICENSED MATERIALS - PROPERTY OF THE CIRCULATION SYSTEMS GROUP *
000400* ALL RIGHTS RESERVED                                            *
000500******************************************************************
000600 PROGRAM-ID.     LB1BATCH.
000700 AUTHOR.         R STOUT.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   03/18/94.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300* READS THE NIGHTLY BORROW-IN TRANSACTION FILE AND APPLIES       *
001400* RETURN, RENEW, LOST, NEW-BORROW AND SOFT-DELETE TRANSACTIONS   *
001500* AGAINST THE BOOK-MASTER TABLE HELD IN WORKING STORAGE FOR THE  *
001600* DURATION OF THE RUN.  A RECORD CARRYING NO RECOGNISED          *
001700* TRANSACTION CODE IS TREATED AS AN INQUIRY - OVERDUE STATUS IS  *
001800* EVALUATED FOR THE CONTROL REPORT BUT NOTHING IS POSTED.        *
001900*                                                                *
002000* THE RULE ARITHMETIC ITSELF LIVES IN THE CALLED MODULE          *
002100* LB2RULES - THIS PROGRAM DOES NO FINE OR DATE ARITHMETIC OF     *
002200* ITS OWN, ONLY FILE HANDLING, TABLE LOOKUP AND REPORTING.       *
002300*                                                                *
002310* OUT OF SCOPE FOR THIS RUN - CARRIED HERE SO THE NEXT           *
002320* MAINTAINER DOES NOT GO LOOKING FOR THEM -                      *
002330*   - NO OVERDUE-NOTICE PRINTING OR MAILING OF ANY KIND.         *
002340*   - NO ENFORCEMENT OF MB-TBL-MAX-BORROW-BOOKS AGAINST A        *
002350*     MEMBER'S OPEN BORROW COUNT - CARRIED AS REFERENCE DATA      *
002355*     ONLY UNTIL CIRCULATION POLICY SPELLS OUT HOW A BREACH IS    *
002356*     TO BE HANDLED.                                              *
002360*   - NO MAINTENANCE OF CATEGORY-MASTER OR AUTHOR-MASTER - THOSE *
002370*     LAYOUTS ARE CARRIED HERE ONLY FOR THE BOOK-MASTER CATEGORY *
002380*     FOREIGN KEY AND ARE NEVER OPENED BY THIS JOB STEP.         *
002390*                                                                *
002391* DATA-NAME PREFIXES USED IN THIS PROGRAM -                      *
002392*   WS-   WORKING-STORAGE ITEM LOCAL TO THIS PROGRAM.            *
002393*   BK-TBL-/MB-TBL-  ONE ENTRY OF THE BOOK OR MEMBER TABLE.       *
002394*   RPT-  A FIELD WITHIN ONE OF THE PRINT-LINE GROUPS BELOW.      *
002395*   BI-/BO-/BM-/BU-/MM-  THE TAG SUBSTITUTED INTO THE SHARED      *
002396*   RECORD-LAYOUT COPYBOOKS FOR EACH FD - SEE THE COPY STATEMENTS *
002397*   IN THE FILE SECTION FOR WHICH TAG GOES WITH WHICH FD.         *
002398*                                                                *
002399* CHANGE LOG                                                     *
002500* ----------                                                     *
002600* 03/18/94  RSTOUT   ORIGINAL CIRC-SYS BATCH DELIVERY             *
002700* 11/02/95  RSTOUT   ADDED RENEW TRANSACTION CODE PER             *
002800*                    CIRCULATION POLICY MEMO 95-04               RS021195
002900* 09/14/96  WBANKS   ADDED DELETE TRANSACTION CODE FOR SOFT-      *
003000*                    DELETE PER CATALOGING REQUEST 96-118        WB091496
003100* 07/22/98  WBANKS   CENTURY WINDOW ADDED TO 710-DERIVE-RUN-DATE  *
003200*                    FOR YEAR 2000 READINESS - SYSTEM DATE IS     *
003300*                    2-DIGIT YEAR ONLY ON THIS PLATFORM           WB072298
003400* 04/09/01  PCHENG   BOOK-MASTER OUTPUT PASS NOW SKIPS SOFT-       *
003500*                    DELETED ROWS ON LOAD RATHER THAN ON WRITE,   *
003600*                    SIMPLIFYING 745-WRITE-BOOK-MASTER-OUT        PC040901
003620* 06/30/03  TKLINE   SPLIT THE OLD COMBINED TABLE-LOAD/READ       *
003630*                    PARAGRAPHS (720, 725) INTO SEPARATE READ     *
003640*                    AND BUILD-ENTRY PARAGRAPHS (721/722,         *
003650*                    726/727) PER INTERNAL AUDIT FINDING 03-077   *
003660*                    ON INLINE PERFORM/END-PERFORM USAGE          TK063003
003670* 06/30/03  TKLINE   EXPANDED PARAGRAPH-HEADER COMMENTARY         *
003680*                    THROUGHOUT TO MEET DEPARTMENT DOCUMENTATION  *
003690*                    STANDARD DS-12 FOLLOWING THE SAME AUDIT      TK063003
003691* 07/11/03  TKLINE   AUDIT FOLLOW-UP 03-077A - DOCUMENTED THE     *
003692*                    OUT-OF-SCOPE ITEMS ABOVE SO THE NEXT          *
003693*                    MAINTAINER STOPS ASKING WHY NO OVERDUE        *
003694*                    NOTICE EVER PRINTS FROM THIS JOB STEP        TK071103
003695* 08/04/03  TKLINE   PULLED THE BK-TABLE SEARCH SUBSCRIPTS OUT OF *
003696*                    WS-FIELDS TO STANDALONE 77-LEVELS (PER AUDIT *
003697*                    FINDING 03-091) AND CORRECTED THE RPT-GRAND- *
003698*                    FINE COMMENTARY TO MATCH BR-FINE-AMOUNT NOW  *
003699*                    BEING CARRIED PACKED ON THE BORROW-RECORD    TK080403
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004101 SPECIAL-NAMES.     CONSOLE IS CONSOLE-DEV.
004102******************************************************************
004103*    FILE STATUS CODE CONVENTION FOR THIS PROGRAM -                *
004104*    '00' NORMAL, '10' NORMAL END OF FILE, ANYTHING ELSE IS AN     *
004105*    UNEXPECTED CONDITION AND IS HANDLED BY DISPLAYING THE CODE    *
004106*    AND EOF-ING THE AFFECTED FILE RATHER THAN ABENDING - SEE      *
004107*    700-OPEN-FILES AND EVERY 71X/72X READ PARAGRAPH BELOW FOR     *
004108*    WHERE THIS IS ACTUALLY TESTED.                                *
004109******************************************************************
004110******************************************************************
004120*    SIX FILES THIS RUN TOUCHES -                                *
004130*    BORROW-IN/-OUT  - THE NIGHTLY TRANSACTION FILE, READ AND     *
004140*                      REWRITTEN RECORD-FOR-RECORD.               *
004150*    BOOK-MASTER-FILE/-OUT - REFERENCE DATA IN, UPDATED COPY-     *
004160*                      INVENTORY DATA OUT (SEE 720/745 BELOW).    *
004170*    MEMBER-MASTER   - REFERENCE DATA ONLY, NEVER REWRITTEN.      *
004180*    CONTROL-REPORT  - THE PRINT FILE FOR THIS RUN'S AUDIT TRAIL. *
004190******************************************************************
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004750*    BORROW-IN - ONE RECORD PER BORROW TRANSACTION FOR THE NIGHT.
004800     SELECT BORROW-IN        ASSIGN TO BORRWIN
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-BORROW-IN-STATUS.
005100
005150*    BORROW-OUT - SAME LAYOUT AS BORROW-IN, CARRYING WHATEVER
005160*    LB2RULES UPDATED (STATUS, FINE-AMOUNT, DUE-DATE, ETC).
005200     SELECT BORROW-OUT       ASSIGN TO BORRWOUT
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-BORROW-OUT-STATUS.
005500
005550*    BOOK-MASTER-FILE - OPENED INPUT ONLY; LOADED INTO BK-TABLE
005560*    AT 720 BELOW AND NEVER READ AGAIN AFTER THAT.
005600     SELECT BOOK-MASTER-FILE ASSIGN TO BOOKMSTR
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-BOOKMSTR-STATUS.
005900
005950*    BOOK-MASTER-OUT - THE REWRITTEN BOOK TABLE, SPILLED BACK
005960*    OUT ONCE AT 745 AFTER THE LAST BORROW-IN RECORD.
006000     SELECT BOOK-MASTER-OUT  ASSIGN TO BOOKMOUT
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-BOOKMOUT-STATUS.
006300
006350*    MEMBER-MASTER - LOADED INTO MB-TABLE AT 725 FOR REFERENCE
006360*    ONLY; NO PARAGRAPH IN THIS PROGRAM REWRITES IT.
006400     SELECT MEMBER-MASTER    ASSIGN TO MEMBMSTR
006500         ACCESS IS SEQUENTIAL
006600         FILE STATUS IS WS-MEMBMSTR-STATUS.
006700
006750*    CONTROL-REPORT - PRINT FILE, ONE HEADING, ONE DETAIL LINE
006760*    PER BORROW-RECORD, AND THE RUN TOTALS BLOCK AT THE END.
006800     SELECT CONTROL-REPORT   ASSIGN TO CTLRPT
006900         FILE STATUS IS WS-CTLRPT-STATUS.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007210*    EACH FD BELOW SHARES THE SAME RECORD LAYOUT COPYBOOK AS ITS
007220*    MATCHING TABLE OR REFERENCE FILE, EACH WITH ITS OWN TAG
007230*    SUBSTITUTED FOR :TAG: SO FIELD NAMES DO NOT COLLIDE ACROSS
007240*    THE SEVERAL COPIES OF THE SAME LAYOUT IN ONE PROGRAM.
007300
007350*    TAG BI - THE INBOUND COPY OF THE BORROW-RECORD LAYOUT.
007400 FD  BORROW-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 COPY BRRECCPY REPLACING ==:TAG:== BY ==BI==.
007800
007850*    TAG BO - THE OUTBOUND COPY, SAME LAYOUT, WRITTEN BY 740 BELOW.
007900 FD  BORROW-OUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 COPY BRRECCPY REPLACING ==:TAG:== BY ==BO==.
008300
008350*    TAG BM - THE INBOUND COPY OF THE BOOK-MASTER LAYOUT, READ
008360*    ONLY AT 720/721 WHILE THE TABLE IS BEING LOADED.
008400 FD  BOOK-MASTER-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY BKRECCPY REPLACING ==:TAG:== BY ==BM==.
008800
008850*    TAG BU - THE OUTBOUND COPY, WRITTEN BY 745/746 AT THE END
008860*    OF THE RUN FROM WHATEVER BK-TABLE LOOKS LIKE BY THEN.
008900 FD  BOOK-MASTER-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 COPY BKRECCPY REPLACING ==:TAG:== BY ==BU==.
009300
009350*    TAG MM - THE ONLY COPY OF THE MEMBER LAYOUT IN THIS PROGRAM;
009360*    MEMBER-MASTER IS NEVER WRITTEN BACK OUT SO THERE IS NO MM2.
009400 FD  MEMBER-MASTER
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 COPY MBRECCPY REPLACING ==:TAG:== BY ==MM==.
009800
009850*    CONTROL-REPORT IS A PLAIN PRINT LINE, NOT A COPYBOOK-DRIVEN
009860*    LAYOUT - THE REPORT GROUPS THAT MOVE INTO IT ARE DEFINED
009870*    FARTHER DOWN IN WORKING-STORAGE, UNDER "REPORT LINES".
009900 FD  CONTROL-REPORT
010000     RECORDING MODE IS F.
010050*    200-BYTE RECORD - WIDE ENOUGH FOR THE DETAIL LINE'S THREE
010060*    36-BYTE ID FIELDS PLUS THE FINE-AMOUNT AND STATUS COLUMNS;
010070*    EVERY REPORT LINE GROUP BELOW PADS OUT TO THIS SAME WIDTH.
010100 01  REPORT-RECORD                  PIC X(200).
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010410******************************************************************
010420*    WORKING-STORAGE LAYOUT MAP -                                *
010430*    SYSTEM-DATE-AND-TIME / WS-RUN-DATE-FIELDS  - TODAY'S DATE    *
010440*        AND TIME AS RETURNED BY THE COMPILER'S ACCEPT VERBS,    *
010450*        PLUS THE CENTURY-WINDOWED RUN DATE DERIVED FROM IT.      *
010460*    WS-FIELDS            - FILE STATUSES, EOF AND FOUND          *
010470*        SWITCHES, TABLE SUBSCRIPTS AND THE RETURN VALUES         *
010480*        HANDED BACK FROM EVERY CALL TO LB2RULES.                 *
010490*    REPORT-TOTALS        - RUN-WIDE ACCUMULATORS PRINTED BY      *
010491*        850-REPORT-RUN-TOTALS AT THE END OF THE JOB.             *
010492*    BK-TABLE / MB-TABLE  - THE TWO IN-MEMORY REFERENCE TABLES    *
010493*        LOADED AT 720 AND 725 AND SEARCHED FOR EVERY RECORD.     *
010494*    THE REPORT LINE GROUPS NEAR THE BOTTOM OF THIS SECTION ARE   *
010495*    EACH COMMENTED WHERE THEY ARE DEFINED, BELOW.                *
010496******************************************************************
010500 01  SYSTEM-DATE-AND-TIME.
010550*    RAW ACCEPT ... FROM DATE/TIME RESULT, BEFORE 710 BELOW
010560*    EXPANDS THE TWO-DIGIT YEAR INTO THE FULL CCYYMMDD RUN DATE.
010600     05  WS-TODAY-YYMMDD.
010700         10  WS-TODAY-YY            PIC 9(2).
010800         10  WS-TODAY-MM            PIC 9(2).
010900         10  WS-TODAY-DD            PIC 9(2).
011000     05  WS-TODAY-HHMMSS.
011100         10  WS-TODAY-HH            PIC 9(2).
011200         10  WS-TODAY-MIN           PIC 9(2).
011300         10  WS-TODAY-SEC           PIC 9(2).
011400         10  WS-TODAY-HSEC          PIC 9(2).
011450     05  FILLER                     PIC X(04).
011500*
011600 01  WS-RUN-DATE-FIELDS.
011650*    BUILT ONCE BY 710-DERIVE-RUN-DATE AND NEVER CHANGED AGAIN -
011660*    PASSED TO LB2RULES ON EVERY CALL AS "TODAY" FOR THIS RUN.
011700     05  WS-RUN-DATE                PIC 9(8).
011750*    REDEFINES THE SAME EIGHT BYTES SO THE CENTURY/YEAR/MONTH/DAY
011760*    PARTS CAN BE MOVED IN SEPARATELY BY 710 WITHOUT A SEPARATE
011770*    UNSTRING OR REFERENCE-MODIFICATION ON EVERY RUN.
011800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011900         10  WS-RUN-CC              PIC 9(2).
012000         10  WS-RUN-YY              PIC 9(2).
012100         10  WS-RUN-MM              PIC 9(2).
012200         10  WS-RUN-DD              PIC 9(2).
012250     05  FILLER                     PIC X(04).
012300*
012400 01  WS-FIELDS.
012410*    ONE FILE-STATUS FIELD PER SELECT ABOVE, CHECKED AFTER EVERY
012420*    OPEN/READ/WRITE SO A BAD RETURN CODE NEVER GOES UNNOTICED.
012500     05  WS-BORROW-IN-STATUS        PIC X(2)  VALUE SPACES.
012600     05  WS-BORROW-OUT-STATUS       PIC X(2)  VALUE SPACES.
012700     05  WS-BOOKMSTR-STATUS         PIC X(2)  VALUE SPACES.
012800     05  WS-BOOKMOUT-STATUS         PIC X(2)  VALUE SPACES.
012900     05  WS-MEMBMSTR-STATUS         PIC X(2)  VALUE SPACES.
013000     05  WS-CTLRPT-STATUS           PIC X(2)  VALUE SPACES.
013050*    END-OF-FILE SWITCHES, ONE PER INPUT FILE - 88-LEVEL TESTED
013060*    RATHER THAN THE RAW 'Y'/'N' EVERYWHERE BELOW THIS POINT.
013100     05  WS-BORROW-EOF-SW           PIC X     VALUE 'N'.
013200         88  WS-BORROW-EOF          VALUE 'Y'.
013300     05  WS-BOOKMSTR-EOF-SW         PIC X     VALUE 'N'.
013400         88  WS-BOOKMSTR-EOF        VALUE 'Y'.
013500     05  WS-MEMBMSTR-EOF-SW         PIC X     VALUE 'N'.
013600         88  WS-MEMBMSTR-EOF        VALUE 'Y'.
013650*    SET BY 730-FIND-BOOK-ENTRY; TESTED BY EVERY TRAN-CODE ARM
013660*    BEFORE IT DARES CALL LB2RULES WITH A TABLE SUBSCRIPT.
013700     05  WS-BK-FOUND-SW             PIC X     VALUE 'N'.
013800         88  WS-BK-FOUND            VALUE 'Y'.
013850*    TABLE COUNTERS - ALL COMP, NEVER DISPLAY, SINCE THESE ARE PURE
013860*    WORKING ARITHMETIC, NOT DATA THAT EVER APPEARS ON A REPORT OR
013870*    IN A RECORD.  THE TWO SEARCH SUBSCRIPTS THEMSELVES ARE CARRIED
013880*    AS 77-LEVELS BELOW, NOT IN THIS GROUP - SEE THE NOTE THERE.
013900     05  WS-BK-COUNT                PIC S9(5) COMP VALUE 0.
014200     05  WS-MB-COUNT                PIC S9(5) COMP VALUE 0.
014300     05  WS-MB-SUB                  PIC S9(5) COMP VALUE 0.
014350*    RETURNED FROM LB2RULES ON EVERY CALL - SEE LK-RETURN-CODE
014360*    AND LK-OVERDUE-DAYS-OUT IN THAT PROGRAM'S LINKAGE SECTION.
014370*    ZERO IS NORMAL; A NONZERO CODE MEANS THE REQUESTED ACTION
014380*    WAS REFUSED (E.G. A RENEWAL OVER THE RENEW-COUNT CEILING) -
014390*    THIS PROGRAM DOES NOT BRANCH ON THE CODE ITSELF, IT RELIES ON
014395*    WS-BR-STATUS (SET BY LB2RULES) FOR THE CONTROL-REPORT COUNTS.
014400     05  WS-RULES-RETURN-CODE       PIC S9(4) COMP VALUE 0.
014450     05  WS-RULES-OVERDUE-DAYS      PIC S9(5) COMP-3 VALUE +0.
014460     05  FILLER                     PIC X(04).
014470*    WS-BK-SUB/WS-BK-MATCH-SUB BELOW ARE STANDALONE 77-LEVELS, NOT
014480*    05-LEVELS UNDER WS-FIELDS - THEY ARE PURE SEARCH-LOOP WORKING
014485*    CELLS FOR 730-FIND-BOOK-ENTRY AND HAVE NO BUSINESS SITTING IN
014490*    A RECORD-SHAPED GROUP WITH THE FILE STATUSES AND SWITCHES.
014492 77  WS-BK-SUB                      PIC S9(5) COMP VALUE 0.
014494 77  WS-BK-MATCH-SUB                PIC S9(5) COMP VALUE 0.
014500*
014550******************************************************************
014560* REPORT-TOTALS - ACCUMULATED ACROSS THE WHOLE RUN AND PRINTED    *
014570* ONCE BY 850-REPORT-RUN-TOTALS AFTER THE LAST BORROW-IN RECORD.  *
014580* EVERY COUNTER IS COMP-3 SINCE THESE ARE ALSO MOVED STRAIGHT     *
014590* INTO EDITED REPORT FIELDS (SEE RPT-STATS-COUNT BELOW) RATHER    *
014600* THAN USED IN FURTHER ARITHMETIC.                                *
014610******************************************************************
014620 01  REPORT-TOTALS.
014700     05  NUM-BORROW-RECS            PIC S9(9) COMP-3 VALUE +0.
014800     05  NUM-TRAN-ERRORS            PIC S9(9) COMP-3 VALUE +0.
014900     05  NUM-NOW-OVERDUE            PIC S9(9) COMP-3 VALUE +0.
015000     05  NUM-NOW-RETURNED           PIC S9(9) COMP-3 VALUE +0.
015100     05  NUM-NOW-RENEWED            PIC S9(9) COMP-3 VALUE +0.
015200     05  NUM-NOW-LOST               PIC S9(9) COMP-3 VALUE +0.
015250*    RUNNING SUM OF EVERY WS-BR-FINE-AMOUNT POSTED THIS RUN -
015260*    BUMPED IN 260-BUMP-STATUS-COUNTERS, PRINTED AS RPT-GRAND-FINE.
015300     05  TOTAL-FINE-POSTED          PIC S9(10)V99 COMP-3 VALUE +0.
015350     05  FILLER                     PIC X(04).
015400*
015500******************************************************************
015600* BOOK-MASTER TABLE - LOADED ONCE AT THE START OF THE RUN AND    *
015700* SEARCHED BY BK-TBL-ID FOR EVERY BORROW-RECORD (SEE SAM3ABND'S  *
015800* PRECEDENT OF HOLDING REFERENCE DATA IN WORKING STORAGE).       *
015900* ENTRIES FOR SOFT-DELETED BOOKS ARE NOT LOADED - RULE 10.       *
016000******************************************************************
016100 01  BK-TABLE.
016150*    2000-ENTRY CEILING CARRIED OVER FROM THE CATALOG SIZE AT
016160*    ORIGINAL DELIVERY - RAISE IT HERE AND IN 722/730/745 BELOW
016165*    IF THE CATALOG EVER OUTGROWS IT.
016200     05  BK-TBL-ENTRY OCCURS 2000 TIMES.
016250*        PRIMARY KEY MATCHED AGAINST WS-BR-BOOK-ID BY 730/731.
016300         10  BK-TBL-ID              PIC X(36).
016350*        CATALOG IDENTIFIER, NOT THE SAME AS BK-TBL-ISBN BELOW -
016360*        THE ISBN IS DISPLAY-ONLY ON THE CONTROL REPORT.
016400         10  BK-TBL-ISBN            PIC X(20).
016500         10  BK-TBL-TITLE           PIC X(200).
016600         10  BK-TBL-PUB-YEAR        PIC 9(4).
016700         10  BK-TBL-PUBLISHER       PIC X(100).
016750*        ORIGINAL SHELF COUNT - DROPPED BY ONE ON A LOST TRAN
016760*        (705 IN LB2RULES), NEVER RESTORED.
016800         10  BK-TBL-TOTAL-COPIES    PIC 9(5).
016850*        CURRENT ON-SHELF COUNT - THE FIELD LB2RULES ACTUALLY
016860*        INCREMENTS/DECREMENTS ON EVERY RETURN/NEWBORROW.
016900         10  BK-TBL-AVAIL-COPIES    PIC 9(5).
016950*        DERIVED FROM AVAIL-COPIES BY 720-DERIVE-BOOK-STATUS
016960*        IN LB2RULES, NOT SET DIRECTLY BY THIS PROGRAM.
017000         10  BK-TBL-STATUS          PIC X(20).
017050*            THESE TWO 88-LEVELS ARE THE ONLY VALUES
017060*            720-DERIVE-BOOK-STATUS IN LB2RULES EVER SETS -
017070*            AVAIL-COPIES ZERO MEANS BORROWED, NONZERO AVAILABLE.
017100             88  BK-TBL-ST-AVAILABLE   VALUE 'AVAILABLE'.
017200             88  BK-TBL-ST-BORROWED    VALUE 'BORROWED'.
017300         10  BK-TBL-CATEGORY-ID     PIC X(36).
017320*        FOREIGN KEY INTO THE CATEGORY-MASTER LAYOUT CARRIED
017330*        FARTHER DOWN IN WORKING-STORAGE - NOT LOOKED UP HERE.
017350*        'Y' WHEN 240-PROCESS-DELETE-TRAN HAS SOFT-DELETED THIS
017360*        BOOK - SKIPPED ON THE NEXT RUN'S 722-BUILD-BOOK-ENTRY.
017400         10  BK-TBL-DELETED         PIC X(1).
017500         10  FILLER                 PIC X(23).
017600*
017700******************************************************************
017800* MEMBER-MASTER TABLE - REFERENCE ONLY.  LOADED FOR COMPLETENESS *
017900* OF THE BR-MEMBER-ID FOREIGN KEY; NO PARAGRAPH BELOW MUTATES IT *
018000* OR WRITES IT BACK OUT.  MB-TBL-MAX-BORROW-BOOKS IS CARRIED AS  *
018100* DATA ONLY - NO BORROW-LIMIT ENFORCEMENT PARAGRAPH EXISTS YET.  *
018200******************************************************************
018300 01  MB-TABLE.
018350*    5000-ENTRY CEILING, SAME RATIONALE AS BK-TABLE ABOVE.
018400     05  MB-TBL-ENTRY OCCURS 5000 TIMES.
018450*        MATCHED AGAINST BR-MEMBER-ID FOR COMPLETENESS ONLY -
018460*        NO PARAGRAPH IN THIS PROGRAM ACTUALLY SEARCHES THIS KEY
018470*        TODAY (SEE RULE 11 OPEN POINT NOTED ABOVE).
018500         10  MB-TBL-ID              PIC X(36).
018600         10  MB-TBL-MEMBER-CODE     PIC X(20).
018700         10  MB-TBL-FIRST-NAME      PIC X(50).
018800         10  MB-TBL-LAST-NAME       PIC X(50).
018900         10  MB-TBL-EMAIL           PIC X(100).
019000         10  MB-TBL-PHONE           PIC X(15).
019050*        STUDENT/FACULTY/PUBLIC/STAFF - CARRIED FOR COMPLETENESS,
019060*        NOT TESTED BY ANY PARAGRAPH IN THIS PROGRAM.
019100         10  MB-TBL-TYPE            PIC X(20).
019150*        ACTIVE/SUSPENDED/ETC - SAME AS MB-TBL-TYPE ABOVE, CARRIED
019160*        BUT NOT TESTED HERE.
019200         10  MB-TBL-STATUS          PIC X(20).
019300         10  MB-TBL-REG-DATE        PIC 9(8).
019350*        BORROW-LIMIT CEILING - CARRIED AS REFERENCE DATA ONLY;
019360*        SEE THE RULE 11 NOTE ABOVE - NO ENFORCEMENT PARAGRAPH.
019400         10  MB-TBL-MAX-BORROW-BOOKS PIC 9(3).
019500         10  FILLER                 PIC X(28).
019600*
019700******************************************************************
019800* CATEGORY-MASTER AND AUTHOR-MASTER ARE CARRIED HERE AS RECORD   *
019900* LAYOUTS ONLY, FOR COMPLETENESS OF THE BOOK-MASTER CATEGORY FK  *
020000* AND THE AUTHOR LISTING.  NEITHER FILE IS OPENED OR READ BY     *
020100* THIS RUN - NO BATCH RULE PROCESSES THEM.                       *
020200******************************************************************
020300 COPY CTRECCPY REPLACING ==:TAG:== BY ==WS-CT==.
020400 COPY AURECCPY REPLACING ==:TAG:== BY ==WS-AU==.
020450*    TAG WS-BR - THE CURRENT-RECORD WORKING COPY OF THE BORROW
020460*    LAYOUT - 100-PROCESS-BORROW-RECS MOVES BI-REC IN HERE ONCE
020470*    PER RECORD SO EVERY OTHER PARAGRAPH BELOW WORKS AGAINST THIS
020480*    COPY RATHER THAN REACHING BACK INTO THE FD ITSELF.
020500*
020600 COPY BRRECCPY REPLACING ==:TAG:== BY ==WS-BR==.
020700*
020800******************************************************************
020900*        REPORT LINES                                            *
020910*        EVERY GROUP BELOW IS MOVED WHOLESALE INTO                *
020920*        REPORT-RECORD BY A WRITE ... FROM IN THE PARAGRAPH       *
020930*        NAMED IN ITS OWN COMMENT - NONE OF THEM ARE BUILT UP      *
020940*        FIELD-BY-FIELD AGAINST REPORT-RECORD ITSELF.             *
021000******************************************************************
021010*    WRITTEN BY 299-REPORT-BAD-TRAN WHEN 730-FIND-BOOK-ENTRY
021020*    COMES BACK WITHOUT A MATCH FOR A MUTATING TRANSACTION.
021100 01  ERR-MSG-BAD-TRAN.
021200     05  FILLER                     PIC X(26)
021300                  VALUE 'ERROR - BOOK NOT ON FILE: '.
021400     05  ERR-MSG-BOOK-ID            PIC X(36).
021500     05  ERR-MSG-TRAN-CODE          PIC X(10).
021600     05  FILLER                     PIC X(128) VALUE SPACES.
021650*    WRITTEN ONCE BY 800-INIT-REPORT AT THE TOP OF THE FIRST PAGE.
021700 01  RPT-HEADER1.
021800     05  FILLER                     PIC X(39)
021900               VALUE 'LIBRARY BORROW-RECORD CONTROL REPORT  '.
022000     05  FILLER                     PIC X(6) VALUE 'DATE: '.
022100     05  RPT-MM                     PIC 99.
022200     05  FILLER                     PIC X     VALUE '/'.
022300     05  RPT-DD                     PIC 99.
022400     05  FILLER                     PIC X     VALUE '/'.
022500     05  RPT-YY                     PIC 99.
022600     05  FILLER                     PIC X(10) VALUE '   TIME: '.
022700     05  RPT-HH                     PIC 99.
022800     05  FILLER                     PIC X     VALUE ':'.
022900     05  RPT-MIN                    PIC 99.
023000     05  FILLER                     PIC X     VALUE ':'.
023100     05  RPT-SS                     PIC 99.
023200     05  FILLER                     PIC X(80) VALUE SPACES.
023250*    WRITTEN BY 830-REPORT-BORROW-DETAIL, ONCE PER BORROW-IN
023260*    RECORD, RIGHT AFTER THE TRAN-CODE DISPATCH AT 100 ABOVE.
023300 01  RPT-DETAIL1.
023400     05  FILLER                     PIC X(2)  VALUE SPACES.
023500     05  RPT-BR-ID                  PIC X(36).
023600     05  FILLER                     PIC X(2)  VALUE SPACES.
023700     05  RPT-BR-BOOK-ID             PIC X(36).
023800     05  FILLER                     PIC X(2)  VALUE SPACES.
023900     05  RPT-BR-MEMBER-ID           PIC X(36).
024000     05  FILLER                     PIC X(2)  VALUE SPACES.
024100     05  RPT-OVERDUE-DAYS           PIC ZZZ9.
024200     05  FILLER                     PIC X(2)  VALUE SPACES.
024300     05  RPT-FINE-AMOUNT            PIC Z,ZZZ,ZZ9.99.
024400     05  FILLER                     PIC X(2)  VALUE SPACES.
024500     05  RPT-STATUS                 PIC X(20).
024600     05  FILLER                     PIC X(9)  VALUE SPACES.
024650*    WRITTEN ONCE BY 850-REPORT-RUN-TOTALS TO LABEL THE STATS
024660*    BLOCK AT THE BOTTOM OF THE LAST PAGE OF THE REPORT.
024700 01  RPT-STATS-HDR1.
024800     05  FILLER                     PIC X(30)
024900                  VALUE 'BORROW-RUN CONTROL TOTALS:   '.
025000     05  FILLER                     PIC X(103) VALUE SPACES.
025050*    ONE OCCURRENCE OF THIS GROUP PER COUNTER IN REPORT-TOTALS -
025060*    850 MOVES A DIFFERENT LABEL/COUNT PAIR IN AND WRITES IT OUT
025070*    FIVE TIMES RATHER THAN DEFINING FIVE SEPARATE PRINT LINES.
025100 01  RPT-STATS-DETAIL.
025200     05  RPT-STATS-LABEL            PIC X(24).
025300     05  FILLER                     PIC X(4)  VALUE SPACES.
025400     05  RPT-STATS-COUNT            PIC ZZZ,ZZZ,ZZ9.
025500     05  FILLER                     PIC X(98) VALUE SPACES.
025550*    THE SINGLE GRAND-TOTAL FINE LINE AT THE VERY BOTTOM OF THE
025560*    REPORT - AN EDITED (ZONED DISPLAY) FIELD AS EVERY PRINT-LINE
025570*    FIELD IN THIS SECTION IS, REGARDLESS OF HOW THE AMOUNT IS
025580*    CARRIED BEHIND IT.  BR-FINE-AMOUNT ITSELF IS PACKED (COMP-3)
025585*    ON THE BORROW-RECORD LAYOUT IN BRRECCPY - THE MOVE BELOW TO
025590*    RPT-GRAND-FINE-AMT UNPACKS IT FOR PRINTING THE SAME AS ANY
025595*    OTHER COMP-3 ACCUMULATOR IN THIS PROGRAM.
025600 01  RPT-GRAND-FINE.
025700     05  FILLER                     PIC X(24)
025800                  VALUE 'TOTAL FINE POSTED (VND):'.
025900     05  FILLER                     PIC X(4)  VALUE SPACES.
026000     05  RPT-GRAND-FINE-AMT         PIC Z,ZZZ,ZZZ,ZZ9.99.
026100     05  FILLER                     PIC X(88) VALUE SPACES.
026200******************************************************************
026210*    MAIN LINE OF CONTROL.                                        *
026220******************************************************************
026230******************************************************************
026231*    PARAGRAPH INDEX - PER DEPARTMENT DOCUMENTATION STANDARD      *
026232*    DS-12.  NUMBERS BELOW 100 ARE WITHIN-PROGRAM HOUSEKEEPING;   *
026233*    100-299 ARE THE PER-TRANSACTION DISPATCH AND REPORTING;     *
026234*    700-850 ARE THE SETUP/LOAD/TEARDOWN PARAGRAPHS RUN ONCE      *
026235*    EACH, BEFORE OR AFTER THE MAIN BORROW-IN READ LOOP.          *
026236*                                                                 *
026237*    000  MAIN LINE OF CONTROL                                    *
026238*    100  PER-BORROW-RECORD DISPATCH ON TRAN CODE                 *
026239*    200  RETURN TRANSACTION                                      *
026240*    210  RENEW TRANSACTION                                       *
026241*    220  LOST TRANSACTION                                        *
026242*    230  INQUIRY (UNRECOGNISED TRAN CODE)                        *
026243*    240  SOFT-DELETE TRANSACTION                                 *
026244*    250  NEW-BORROW TRANSACTION                                  *
026245*    260  BUMP CONTROL-REPORT STATUS COUNTERS                     *
026246*    299  LOG A BAD TRANSACTION                                   *
026247*    700  OPEN FILES                                              *
026248*    710  DERIVE TWO-DIGIT-YEAR RUN DATE INTO CCYYMMDD            *
026249*    712  READ ONE BORROW-IN RECORD                               *
026250*    720/721/722  LOAD BOOK-MASTER INTO BK-TABLE                  *
026251*    725/726/727  LOAD MEMBER-MASTER INTO MB-TABLE                *
026252*    730/731  LINEAR-SEARCH BK-TABLE FOR THE CURRENT BOOK         *
026253*    740  WRITE BORROW-OUT                                        *
026254*    745/746  SPILL BK-TABLE BACK TO BOOK-MASTER-OUT              *
026255*    790  CLOSE FILES                                             *
026256*    800  PRINT REPORT HEADING                                    *
026257*    830  PRINT ONE BORROW-DETAIL LINE                            *
026258*    850  PRINT END-OF-RUN TOTALS                                 *
026259******************************************************************
026300 PROCEDURE DIVISION.
026400******************************************************************
026410* 000-MAIN DRIVES THE WHOLE RUN.  THE TWO REFERENCE TABLES (BOOK  *
026420* AND MEMBER) ARE LOADED ONCE, UP FRONT, BEFORE THE FIRST         *
026430* BORROW-IN RECORD IS EVEN READ - SEE 720/725 BELOW.  THE MAIN    *
026440* READ LOOP AT 100 THEN RUNS UNTIL BORROW-IN HITS END OF FILE,    *
026450* AFTER WHICH THE REWRITTEN BOOK-MASTER TABLE IS SPILLED BACK TO  *
026460* BOOK-MASTER-OUT AND THE CONTROL REPORT TOTALS ARE PRINTED.      *
026470******************************************************************
026500 000-MAIN.
026510*    YY/MM/DD AND HH/MM/SS FROM THE OPERATING SYSTEM CLOCK -
026520*    710 BELOW TURNS THE TWO-DIGIT YEAR INTO A FULL CENTURY.
026600     ACCEPT WS-TODAY-YYMMDD FROM DATE.
026700     ACCEPT WS-TODAY-HHMMSS FROM TIME.
026800     PERFORM 710-DERIVE-RUN-DATE   THRU 710-EXIT.
026900     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
026950*    BOTH REFERENCE TABLES MUST BE COMPLETE BEFORE THE FIRST
026960*    BORROW-IN RECORD IS READ - SEE THEIR OWN BANNERS BELOW.
027000     PERFORM 720-LOAD-BOOK-TABLE   THRU 720-EXIT.
027100     PERFORM 725-LOAD-MEMBER-TABLE THRU 725-EXIT.
027200     PERFORM 800-INIT-REPORT       THRU 800-EXIT.
027250*    PRIMING READ - THE LOOP BELOW TESTS EOF ON THE WAY IN, NOT
027260*    THE WAY OUT, SO ONE RECORD MUST ALREADY BE IN HAND.
027300     PERFORM 712-READ-BORROW-FILE  THRU 712-EXIT.
027400     PERFORM 100-PROCESS-BORROW-RECS
027500             UNTIL WS-BORROW-EOF.
027550*    BOOK-MASTER-OUT IS WRITTEN ONLY NOW, AFTER EVERY BORROW-IN
027560*    RECORD HAS HAD ITS CHANCE TO UPDATE A BK-TABLE ENTRY.
027600     PERFORM 745-WRITE-BOOK-MASTER-OUT THRU 745-EXIT.
027700     PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.
027800     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.
027900     GOBACK.
028000******************************************************************
028010* 100-PROCESS-BORROW-RECS IS THE PER-RECORD CONTROLLER.  EVERY    *
028020* BORROW-IN RECORD PASSES THROUGH THE SAME FOUR STEPS REGARDLESS  *
028030* OF TRANSACTION CODE:  LOOK UP THE BOOK IN THE WORKING-STORAGE   *
028040* TABLE, DISPATCH TO THE PARAGRAPH FOR ITS TRAN CODE, WRITE THE   *
028050* RECORD BACK OUT TO BORROW-OUT, AND PRINT ONE CONTROL-REPORT     *
028060* DETAIL LINE.  AN UNRECOGNISED CODE FALLS INTO THE INQUIRY ARM   *
028070* RATHER THAN BEING TREATED AS AN ERROR.                          *
028080******************************************************************
028100 100-PROCESS-BORROW-RECS.
028200     ADD 1 TO NUM-BORROW-RECS.
028300     MOVE BI-REC TO WS-BR-REC.
028400     PERFORM 730-FIND-BOOK-ENTRY   THRU 730-EXIT.
028410*    DISPATCH ON THE INBOUND TRAN CODE - SEE BR-TRAN-CODE 88-LEVELS
028420*    IN BRRECCPY FOR THE LETTER-TO-MEANING MAPPING.
028500     EVALUATE TRUE
028510*        TRAN CODE 'R' - BOOK RETURNED TO THE DESK.
028600         WHEN WS-BR-TR-RETURN
028700             PERFORM 200-PROCESS-RETURN-TRAN   THRU 200-EXIT
028710*        TRAN CODE 'N' - RENEWAL REQUESTED AGAINST AN OPEN BORROW.
028800         WHEN WS-BR-TR-RENEW
028900             PERFORM 210-PROCESS-RENEW-TRAN    THRU 210-EXIT
028910*        TRAN CODE 'L' - MEMBER REPORTED THE BOOK LOST.
029000         WHEN WS-BR-TR-LOST
029100             PERFORM 220-PROCESS-LOST-TRAN     THRU 220-EXIT
029110*        TRAN CODE 'D' - CATALOGING SOFT-DELETE REQUEST.
029200         WHEN WS-BR-TR-DELETE
029300             PERFORM 240-PROCESS-DELETE-TRAN   THRU 240-EXIT
029310*        TRAN CODE 'B' - A FRESH BORROW BEING POSTED.
029400         WHEN WS-BR-TR-NEWBORR
029500             PERFORM 250-PROCESS-NEWBORROW-TRAN THRU 250-EXIT
029510*        ANY OTHER CODE - TREATED AS A PLAIN STATUS INQUIRY,
029520*        NOT AS AN ERROR (SEE THE 230 PARAGRAPH BANNER ABOVE).
029600         WHEN OTHER
029700             PERFORM 230-PROCESS-INQUIRY-TRAN  THRU 230-EXIT
029800     END-EVALUATE.
029900     PERFORM 740-WRITE-BORROW-OUT  THRU 740-EXIT.
030000     PERFORM 830-REPORT-BORROW-DETAIL THRU 830-EXIT.
030100     PERFORM 712-READ-BORROW-FILE  THRU 712-EXIT.
030200******************************************************************
030210* 200-PROCESS-RETURN-TRAN - BOOK COMING BACK IN.  THE ACTUAL      *
030220* OVERDUE/FINE/STATUS ARITHMETIC IS ALL DONE BY LB2RULES; THIS    *
030230* PARAGRAPH ONLY PASSES THE MATCHED BOOK-MASTER TABLE ENTRY BY    *
030240* REFERENCE (SO LB2RULES CAN REWRITE IT IN PLACE) AND BUMPS THE   *
030250* CONTROL-REPORT COUNTERS AFTERWARD.  NO MATCH ON BR-BOOK-ID IS   *
030260* TREATED AS A BAD TRANSACTION, NOT SILENTLY SKIPPED.             *
030270******************************************************************
030300 200-PROCESS-RETURN-TRAN.
030400     IF WS-BK-FOUND
030450*        LK PARMS: BORROW-RECORD, MATCHED BOOK ENTRY (BY
030460*        REFERENCE), RUN-DATE, RETURN-CODE OUT, OVERDUE-DAYS OUT.
030500         CALL 'LB2RULES' USING WS-BR-REC,
030600                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
030700                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
030750                                WS-RULES-OVERDUE-DAYS
030800         PERFORM 260-BUMP-STATUS-COUNTERS THRU 260-EXIT
030900     ELSE
031000         MOVE 'RETURN'   TO ERR-MSG-TRAN-CODE
031100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
031200     END-IF.
031300 200-EXIT.
031400     EXIT.
031500******************************************************************
031510* 210-PROCESS-RENEW-TRAN - RENEWAL REQUEST.  LB2RULES DECIDES     *
031520* WHETHER THE RENEWAL IS ALLOWED (RENEW-COUNT CEILING, CURRENT    *
031530* STATUS); A REJECTED RENEWAL COMES BACK WITH LK-RETURN-CODE = 4  *
031540* BUT IS STILL COUNTED HERE THE SAME AS ANY OTHER PROCESSED       *
031550* TRANSACTION - ONLY A BOOK-NOT-FOUND CONDITION IS A BAD TRAN.    *
031560******************************************************************
031600 210-PROCESS-RENEW-TRAN.
031700     IF WS-BK-FOUND
031750*        SAME FIVE-PARAMETER SHAPE AS 200-PROCESS-RETURN-TRAN.
031800         CALL 'LB2RULES' USING WS-BR-REC,
031900                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
032000                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
032050                                WS-RULES-OVERDUE-DAYS
032100         PERFORM 260-BUMP-STATUS-COUNTERS THRU 260-EXIT
032200     ELSE
032300         MOVE 'RENEW'    TO ERR-MSG-TRAN-CODE
032400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
032500     END-IF.
032600 210-EXIT.
032700     EXIT.
032800******************************************************************
032810* 220-PROCESS-LOST-TRAN - BOOK REPORTED LOST.  LB2RULES POSTS     *
032820* THE FLAT LOST-BOOK FEE (NOT DAY-BASED) AND DROPS THE BOOK'S     *
032830* TOTAL-COPIES COUNT BY ONE - A LOST BOOK NEVER COMES BACK TO     *
032840* THE SHELF SO IT IS REMOVED FROM THE POOL, NOT JUST MARKED OUT.  *
032850******************************************************************
032900 220-PROCESS-LOST-TRAN.
033000     IF WS-BK-FOUND
033050*        SAME FIVE-PARAMETER SHAPE AS 200-PROCESS-RETURN-TRAN.
033100         CALL 'LB2RULES' USING WS-BR-REC,
033200                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
033300                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
033350                                WS-RULES-OVERDUE-DAYS
033400         PERFORM 260-BUMP-STATUS-COUNTERS THRU 260-EXIT
033500     ELSE
033600         MOVE 'LOST'     TO ERR-MSG-TRAN-CODE
033700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
033800     END-IF.
033900 220-EXIT.
034000     EXIT.
034100******************************************************************
034110* 230-PROCESS-INQUIRY-TRAN - CATCH-ALL FOR ANY TRAN CODE THIS     *
034120* RUN DOES NOT RECOGNISE.  THE RECORD IS EVALUATED FOR OVERDUE    *
034130* STATUS (SO THE CONTROL REPORT LINE IS MEANINGFUL) BUT NOTHING   *
034140* IS POSTED AND NO BAD-TRAN COUNT IS BUMPED - THIS IS DELIBERATE, *
034150* UNLIKE THE OTHER FOUR ARMS, SINCE AN UNKNOWN CODE IS NOT AN     *
034160* ERROR CONDITION ON THIS RUN, JUST A PLAIN STATUS CHECK.  WHEN   *
034170* THE BOOK ITSELF CANNOT BE FOUND THE FIRST TABLE SLOT IS PASSED  *
034180* PURELY TO GIVE LB2RULES SOMETHING TO ADDRESS - ITS RETURN VALUE *
034190* IS NOT USED IN THAT CASE.                                       *
034195******************************************************************
034200 230-PROCESS-INQUIRY-TRAN.
034300     IF WS-BK-FOUND
034350*        BOOK WAS FOUND - PASS ITS REAL TABLE ENTRY.
034400         CALL 'LB2RULES' USING WS-BR-REC,
034500                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
034600                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
034650                                WS-RULES-OVERDUE-DAYS
034700     ELSE
034750*        BOOK WAS NOT FOUND - PASS SLOT 1 PURELY SO LB2RULES
034760*        HAS AN ADDRESSABLE ENTRY; ITS RESULT IS UNUSED HERE.
034800         CALL 'LB2RULES' USING WS-BR-REC,
034900                                BK-TBL-ENTRY(1),
035000                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
035050                                WS-RULES-OVERDUE-DAYS
035100     END-IF.
035200 230-EXIT.
035300     EXIT.
035400******************************************************************
035410* 240-PROCESS-DELETE-TRAN - EXPLICIT SOFT-DELETE REQUEST FROM     *
035420* CATALOGING.  NOT PART OF THE ORDINARY RETURN/RENEW/LOST SWEEP - *
035430* THIS CODE ONLY SHOWS UP WHEN A BOOK IS BEING WITHDRAWN FROM THE *
035440* COLLECTION.  LB2RULES JUST FLIPS THE BM-DELETED INDICATOR; THE  *
035450* ROW STAYS IN THE TABLE FOR THE REMAINDER OF THIS RUN BUT WILL   *
035460* NOT BE RELOADED ON THE NEXT RUN (SEE 720/722 BELOW).            *
035470******************************************************************
035500 240-PROCESS-DELETE-TRAN.
035600     IF WS-BK-FOUND
035650*        SAME FIVE-PARAMETER SHAPE AS 200-PROCESS-RETURN-TRAN.
035700         CALL 'LB2RULES' USING WS-BR-REC,
035800                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
035900                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
035950                                WS-RULES-OVERDUE-DAYS
036000     ELSE
036100         MOVE 'DELETE'   TO ERR-MSG-TRAN-CODE
036200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
036300     END-IF.
036400 240-EXIT.
036500     EXIT.
036600******************************************************************
036610* 250-PROCESS-NEWBORROW-TRAN - A FRESH BORROW BEING POSTED.       *
036620* LB2RULES SETS THE BORROW-RECORD TO BORROWED STATUS AND DROPS    *
036630* THE BOOK'S AVAILABLE-COPIES COUNT BY ONE - THE INVERSE OF THE   *
036640* RETURN-TRAN PATH ABOVE.  CARRIED HERE FOR COMPLETENESS OF THE   *
036650* BOOK COPY-INVENTORY RULE SET EVEN THOUGH NOTHING UPSTREAM OF    *
036660* THIS BATCH ACTUALLY GENERATES A NEWBORR TRAN TODAY.             *
036670******************************************************************
036700 250-PROCESS-NEWBORROW-TRAN.
036800     IF WS-BK-FOUND
036850*        SAME FIVE-PARAMETER SHAPE AS 200-PROCESS-RETURN-TRAN.
036900         CALL 'LB2RULES' USING WS-BR-REC,
037000                                BK-TBL-ENTRY(WS-BK-MATCH-SUB),
037100                                WS-RUN-DATE, WS-RULES-RETURN-CODE,
037150                                WS-RULES-OVERDUE-DAYS
037200     ELSE
037300         MOVE 'NEWBORR'  TO ERR-MSG-TRAN-CODE
037400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
037500     END-IF.
037600 250-EXIT.
037700     EXIT.
037800******************************************************************
037810* 260-BUMP-STATUS-COUNTERS - ONE PLACE TO KEEP THE CONTROL-REPORT *
037820* RUN TOTALS IN STEP WITH WHATEVER LB2RULES JUST SET BR-STATUS TO.*
037830* CALLED FROM EVERY MUTATING TRAN PATH (RETURN/RENEW/LOST) SO THE *
037840* COUNTING LOGIC LIVES IN EXACTLY ONE PARAGRAPH.                  *
037850******************************************************************
037900 260-BUMP-STATUS-COUNTERS.
038000     EVALUATE TRUE
038050*        LB2RULES LEFT BR-STATUS OVERDUE - RETURN/RENEW CAME IN
038060*        TOO LATE, OR A RENEWAL WAS REJECTED AND THE OLD STATUS
038070*        STAYS IN FORCE.
038100         WHEN WS-BR-ST-OVERDUE
038200             ADD 1 TO NUM-NOW-OVERDUE
038250*        A SUCCESSFUL RETURN TRANSACTION.
038300         WHEN WS-BR-ST-RETURNED
038400             ADD 1 TO NUM-NOW-RETURNED
038450*        A SUCCESSFUL RENEWAL - DUE DATE PUSHED OUT BY LB2RULES.
038500         WHEN WS-BR-ST-RENEWED
038600             ADD 1 TO NUM-NOW-RENEWED
038650*        BOOK REPORTED LOST - FLAT FEE ALREADY POSTED BY LB2RULES.
038700         WHEN WS-BR-ST-LOST
038800             ADD 1 TO NUM-NOW-LOST
038850*        ANY OTHER STATUS VALUE IS NOT ONE OF THE FOUR BUCKETS
038860*        THIS CONTROL REPORT TRACKS - NOTHING TO COUNT.
038900         WHEN OTHER
039000             CONTINUE
039100     END-EVALUATE.
039150*    GRAND FINE TOTAL FOR THE RUN - PRINTED AT 850 BELOW.
039200     ADD WS-BR-FINE-AMOUNT TO TOTAL-FINE-POSTED.
039300 260-EXIT.
039400     EXIT.
039500******************************************************************
039510* 299-REPORT-BAD-TRAN - COMMON ERROR PATH FOR ANY MUTATING        *
039520* TRANSACTION WHOSE BR-BOOK-ID DOES NOT MATCH AN ENTRY IN         *
039530* BK-TABLE.  THE TRAN CODE THAT FAILED IS CARRIED IN BY THE       *
039540* CALLING PARAGRAPH VIA ERR-MSG-TRAN-CODE BEFORE THIS IS CALLED.  *
039550******************************************************************
039600 299-REPORT-BAD-TRAN.
039650*    ERR-MSG-TRAN-CODE WAS ALREADY SET BY THE CALLING PARAGRAPH
039660*    BEFORE THIS PERFORM - ALL THIS PARAGRAPH ADDS IS THE BOOK ID
039670*    AND THE WRITE ITSELF, SO THE MESSAGE LINE STAYS IN ONE PLACE.
039700     ADD 1 TO NUM-TRAN-ERRORS.
039800     MOVE WS-BR-BOOK-ID TO ERR-MSG-BOOK-ID.
039900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
040000 299-EXIT.
040100     EXIT.
040200******************************************************************
040210* 700-OPEN-FILES - STANDARD OPEN WITH A FILE-STATUS CHECK ON THE  *
040220* TWO FILES A BAD OPEN WOULD MAKE THE REST OF THE RUN MEANINGLESS *
040230* (BORROW-IN AND BOOK-MASTER-FILE).  A FAILURE ON EITHER SETS A   *
040240* NONZERO RETURN-CODE FOR THE JOB STEP AND FORCES THE MAIN READ   *
040250* LOOP TO FALL THROUGH IMMEDIATELY VIA THE BORROW-EOF SWITCH.     *
040260******************************************************************
040300 700-OPEN-FILES.
040400     OPEN INPUT  BORROW-IN, BOOK-MASTER-FILE, MEMBER-MASTER.
040500     OPEN OUTPUT BORROW-OUT, BOOK-MASTER-OUT, CONTROL-REPORT.
040550*    A BAD OPEN ON BORROW-IN MEANS THERE IS NOTHING TO PROCESS -
040560*    FORCE THE EOF SWITCH SO 000-MAIN'S PERFORM ... UNTIL NEVER
040570*    ENTERS THE LOOP, AND SET A NONZERO JOB-STEP RETURN-CODE.
040600     IF WS-BORROW-IN-STATUS NOT = '00'
040700         DISPLAY 'ERROR OPENING BORROW-IN FILE. RC: '
040800                 WS-BORROW-IN-STATUS UPON CONSOLE-DEV
040900         MOVE 16 TO RETURN-CODE
041000         MOVE 'Y' TO WS-BORROW-EOF-SW
041100     END-IF.
041150*    SAME TREATMENT FOR A BAD OPEN ON BOOK-MASTER-FILE - THE
041160*    MAIN LOOP CANNOT LOOK UP A SINGLE BOOK WITHOUT IT.
041200     IF WS-BOOKMSTR-STATUS NOT = '00'
041300         DISPLAY 'ERROR OPENING BOOK-MASTER-FILE. RC: '
041400                 WS-BOOKMSTR-STATUS UPON CONSOLE-DEV
041500         MOVE 16 TO RETURN-CODE
041600         MOVE 'Y' TO WS-BORROW-EOF-SW
041700     END-IF.
041800 700-EXIT.
041900     EXIT.
042000******************************************************************
042010* 710-DERIVE-RUN-DATE - TURNS THE SYSTEM CLOCK'S 2-DIGIT YEAR     *
042020* INTO THE FULL CCYYMMDD RUN-DATE USED BY LB2RULES FOR EVERY      *
042030* OVERDUE/FINE/RENEWAL CALCULATION.  RUN ONCE AT THE TOP OF THE   *
042040* JOB SO THE WHOLE RUN SHARES A SINGLE CONSISTENT "TODAY".        *
042050******************************************************************
042100 710-DERIVE-RUN-DATE.
042200*    CENTURY WINDOW - SYSTEM CLOCK RETURNS A 2-DIGIT YEAR ONLY   WB072298
042300*    ON THIS PLATFORM.  YY < 50 IS TAKEN AS 20XX.                WB072298
042400     IF WS-TODAY-YY < 50
042500         MOVE 20 TO WS-RUN-CC
042600     ELSE
042700         MOVE 19 TO WS-RUN-CC
042800     END-IF.
042900     MOVE WS-TODAY-YY TO WS-RUN-YY.
043000     MOVE WS-TODAY-MM TO WS-RUN-MM.
043100     MOVE WS-TODAY-DD TO WS-RUN-DD.
043200 710-EXIT.
043300     EXIT.
043400******************************************************************
043410* 712-READ-BORROW-FILE - ONE BORROW-IN RECORD PER CALL, SHARED BY *
043420* THE PRIMING READ IN 000-MAIN AND THE BOTTOM OF THE MAIN LOOP    *
043430* AT 100 ABOVE.  STATUS '10' IS THE NORMAL END-OF-FILE; ANYTHING  *
043440* ELSE NONZERO IS AN UNEXPECTED I/O CONDITION AND IS TREATED THE  *
043450* SAME AS EOF SO THE RUN STOPS CLEANLY RATHER THAN LOOPING.      *
043460******************************************************************
043500 712-READ-BORROW-FILE.
043600     READ BORROW-IN
043700         AT END MOVE 'Y' TO WS-BORROW-EOF-SW.
043750*    THE AT END PHRASE ABOVE ALREADY CAUGHT THE NORMAL EOF CASE -
043760*    THIS EVALUATE IS HERE TO TRAP ANY STATUS OTHER THAN '00' OR
043770*    '10' AS AN UNEXPECTED I/O ERROR RATHER THAN LET IT PASS.
043800     EVALUATE WS-BORROW-IN-STATUS
043900         WHEN '00'
044000             CONTINUE
044100         WHEN '10'
044200             MOVE 'Y' TO WS-BORROW-EOF-SW
044300         WHEN OTHER
044400             DISPLAY 'ERROR ON BORROW-IN READ. RC: '
044500                     WS-BORROW-IN-STATUS UPON CONSOLE-DEV
044600             MOVE 'Y' TO WS-BORROW-EOF-SW
044700     END-EVALUATE.
044800 712-EXIT.
044900     EXIT.
045000******************************************************************
045010* 720-LOAD-BOOK-TABLE - PRIMES THE BOOK-MASTER READ, THEN LOOPS   *
045020* 721/722 UNTIL BOOK-MASTER-FILE HITS EOF.  THE TABLE MUST BE     *
045030* COMPLETE BEFORE THE FIRST BORROW-IN RECORD IS PROCESSED BECAUSE *
045040* 730-FIND-BOOK-ENTRY DOES A STRAIGHT LINEAR SEARCH OF WHATEVER   *
045050* IS IN BK-TABLE AT THE TIME IT IS CALLED.                        *
045060******************************************************************
045100 720-LOAD-BOOK-TABLE.
045200     MOVE 0 TO WS-BK-COUNT.
045300     PERFORM 721-READ-BOOK-MASTER THRU 721-EXIT.
045400     PERFORM 722-BUILD-BOOK-ENTRY THRU 722-EXIT
045450             UNTIL WS-BOOKMSTR-EOF.
047300 720-EXIT.
047400     EXIT.
047500******************************************************************
047510* 721-READ-BOOK-MASTER - ONE BOOK-MASTER-FILE RECORD PER CALL,    *
047520* SAME READ/STATUS PATTERN AS 712 ABOVE.  SPLIT OUT FROM 722 SO   *
047530* THE PERFORM ... UNTIL AT 720 CAN TEST END-OF-FILE BEFORE        *
047540* TRYING TO BUILD A TABLE ENTRY FROM A RECORD THAT NEVER ARRIVED. *
047550******************************************************************
047600 721-READ-BOOK-MASTER.
047700     READ BOOK-MASTER-FILE
047800         AT END MOVE 'Y' TO WS-BOOKMSTR-EOF-SW.
047820*    SAME THREE-WAY TEST AS 712 ABOVE - '00' CARRIES ON, '10' IS
047830*    NORMAL EOF, ANYTHING ELSE IS TREATED AS A DEVICE-LEVEL ERROR
047840*    AND FORCES EOF SO THE TABLE LOAD LOOP DOES NOT SPIN FOREVER.
047900     EVALUATE WS-BOOKMSTR-STATUS
048000         WHEN '00'
048100             CONTINUE
048200         WHEN '10'
048300             MOVE 'Y' TO WS-BOOKMSTR-EOF-SW
048400         WHEN OTHER
048500             DISPLAY 'ERROR ON BOOK-MASTER-FILE READ. RC: '
048600                     WS-BOOKMSTR-STATUS UPON CONSOLE-DEV
048700             MOVE 'Y' TO WS-BOOKMSTR-EOF-SW
048800     END-EVALUATE.
048900 721-EXIT.
049000     EXIT.
049050******************************************************************
049055* 722-BUILD-BOOK-ENTRY - COPIES ONE BOOK-MASTER RECORD INTO THE   *
049056* NEXT FREE BK-TABLE SLOT, THEN READS THE NEXT RECORD SO THE      *
049057* PERFORM ... UNTIL BACK AT 720 RE-TESTS EOF ON THE WAY IN.       *
049058* SOFT-DELETED BOOKS (BM-DELETED = 'Y') ARE SKIPPED ON LOAD - A   *
049059* BOOK 240-PROCESS-DELETE-TRAN MARKS DELETED DURING THIS RUN IS   *
049060* STILL IN THE TABLE FOR TODAY'S PROCESSING BUT WILL NOT COME     *
049061* BACK ON THE NEXT RUN, SINCE BOOK-MASTER-OUT CARRIES THE FLAG    *
049062* FORWARD - PER CATALOGING'S SOFT-DELETE POLICY FOR THIS BATCH.   *
049065******************************************************************
049070 722-BUILD-BOOK-ENTRY.
049075*    SOFT-DELETED ROWS NEVER OCCUPY A SLOT - THE COUNTER ONLY
049076*    ADVANCES INSIDE THIS IF, SO BK-TABLE HAS NO GAPS.
049080     IF BM-NOT-DELETED
049090         ADD 1 TO WS-BK-COUNT
049100         MOVE BM-ID           TO BK-TBL-ID(WS-BK-COUNT)
049110         MOVE BM-ISBN         TO BK-TBL-ISBN(WS-BK-COUNT)
049120         MOVE BM-TITLE        TO BK-TBL-TITLE(WS-BK-COUNT)
049130         MOVE BM-PUB-YEAR     TO BK-TBL-PUB-YEAR(WS-BK-COUNT)
049140         MOVE BM-PUBLISHER    TO BK-TBL-PUBLISHER(WS-BK-COUNT)
049145*        COPY-INVENTORY COUNTS - SEE BK-TABLE'S OWN FIELD
049146*        COMMENTS ABOVE FOR WHO UPDATES THESE DURING THE RUN.
049150         MOVE BM-TOTAL-COPIES TO
049160              BK-TBL-TOTAL-COPIES(WS-BK-COUNT)
049170         MOVE BM-AVAIL-COPIES TO
049180              BK-TBL-AVAIL-COPIES(WS-BK-COUNT)
049190         MOVE BM-STATUS       TO BK-TBL-STATUS(WS-BK-COUNT)
049200         MOVE BM-CATEGORY-ID  TO
049210              BK-TBL-CATEGORY-ID(WS-BK-COUNT)
049220         MOVE BM-DELETED      TO BK-TBL-DELETED(WS-BK-COUNT)
049230     END-IF.
049240     PERFORM 721-READ-BOOK-MASTER THRU 721-EXIT.
049250 722-EXIT.
049260     EXIT.
049265******************************************************************
049267* 725-LOAD-MEMBER-TABLE - SAME PATTERN AS 720 ABOVE, BUT FOR THE  *
049268* MEMBER MASTER.  THE MEMBER TABLE IS REFERENCE DATA ONLY ON      *
049269* THIS RUN (NO BORROW TRANSACTION UPDATES A MEMBER ROW) SO,       *
049270* UNLIKE BK-TABLE, IT IS NEVER SPILLED BACK OUT TO A MASTER FILE. *
049275******************************************************************
049280 725-LOAD-MEMBER-TABLE.
049300     MOVE 0 TO WS-MB-COUNT.
049400     PERFORM 726-READ-MEMBER-MASTER THRU 726-EXIT.
049500     PERFORM 727-BUILD-MEMBER-ENTRY THRU 727-EXIT
049550             UNTIL WS-MEMBMSTR-EOF.
051400 725-EXIT.
051500     EXIT.
051600******************************************************************
051610* 726-READ-MEMBER-MASTER - ONE MEMBER-MASTER RECORD PER CALL;     *
051620* SAME READ/STATUS SHAPE AS 712 AND 721 ABOVE.                    *
051630******************************************************************
051700 726-READ-MEMBER-MASTER.
051800     READ MEMBER-MASTER
051900         AT END MOVE 'Y' TO WS-MEMBMSTR-EOF-SW.
051920*    THIRD AND LAST COPY OF THE SAME THREE-WAY READ-STATUS TEST -
051930*    '00' NORMAL, '10' NORMAL EOF, ANYTHING ELSE LOGGED AND TREATED
051940*    AS EOF SO MEMBER-MASTER BEING SHORT DOES NOT ABORT THE RUN.
052000     EVALUATE WS-MEMBMSTR-STATUS
052100         WHEN '00'
052200             CONTINUE
052300         WHEN '10'
052400             MOVE 'Y' TO WS-MEMBMSTR-EOF-SW
052500         WHEN OTHER
052600             DISPLAY 'ERROR ON MEMBER-MASTER READ. RC: '
052700                     WS-MEMBMSTR-STATUS UPON CONSOLE-DEV
052800             MOVE 'Y' TO WS-MEMBMSTR-EOF-SW
052900     END-EVALUATE.
053000 726-EXIT.
053100     EXIT.
053150******************************************************************
053155* 727-BUILD-MEMBER-ENTRY - COPIES ONE MEMBER-MASTER RECORD INTO   *
053156* THE NEXT MB-TABLE SLOT AND READS AHEAD, SAME SHAPE AS 722.      *
053157* NO DELETED-MEMBER SKIP HERE - MEMBER-MASTER DOES NOT CARRY A    *
053158* SOFT-DELETE FLAG THE WAY BOOK-MASTER DOES.                      *
053159******************************************************************
053160 727-BUILD-MEMBER-ENTRY.
053170     ADD 1 TO WS-MB-COUNT.
053180     MOVE MM-ID               TO MB-TBL-ID(WS-MB-COUNT).
053190     MOVE MM-MEMBER-CODE      TO
053200          MB-TBL-MEMBER-CODE(WS-MB-COUNT).
053210     MOVE MM-FIRST-NAME       TO
053220          MB-TBL-FIRST-NAME(WS-MB-COUNT).
053230     MOVE MM-LAST-NAME        TO
053240          MB-TBL-LAST-NAME(WS-MB-COUNT).
053250     MOVE MM-EMAIL            TO MB-TBL-EMAIL(WS-MB-COUNT).
053260     MOVE MM-PHONE            TO MB-TBL-PHONE(WS-MB-COUNT).
053270     MOVE MM-TYPE             TO MB-TBL-TYPE(WS-MB-COUNT).
053280     MOVE MM-STATUS           TO MB-TBL-STATUS(WS-MB-COUNT).
053290     MOVE MM-REG-DATE         TO
053300          MB-TBL-REG-DATE(WS-MB-COUNT).
053310     MOVE MM-MAX-BORROW-BOOKS TO
053320          MB-TBL-MAX-BORROW-BOOKS(WS-MB-COUNT).
053330     PERFORM 726-READ-MEMBER-MASTER THRU 726-EXIT.
053340 727-EXIT.
053350     EXIT.
053360******************************************************************
053362* 730-FIND-BOOK-ENTRY - LOOKS UP THE CURRENT BR-BOOK-ID IN        *
053363* BK-TABLE BY STRAIGHT LINEAR SEARCH (THE TABLE RUNS UP TO 2000   *
053364* ENTRIES OCCURS - NO KEYED ACCESS, NO BINARY SEARCH, THE SAME    *
053365* AS THE REFERENCE-DATA LOOKUP STYLE SAM3ABND USES).  LEAVES THE  *
053366* MATCH SUBSCRIPT IN WS-BK-MATCH-SUB FOR THE CALLER.              *
053367******************************************************************
053370 730-FIND-BOOK-ENTRY.
053400     MOVE 'N' TO WS-BK-FOUND-SW.
053450     MOVE 1   TO WS-BK-SUB.
053470*    NOT-FOUND SW IS RESET TO 'N' EVERY CALL SO A STALE MATCH FROM
053480*    A PRIOR BORROW-IN RECORD CANNOT LEAK INTO THIS ONE'S RESULT.
053500     PERFORM 731-TEST-BOOK-ENTRY THRU 731-EXIT
053600             UNTIL WS-BK-SUB > WS-BK-COUNT OR WS-BK-FOUND.
054200 730-EXIT.
054300     EXIT.
054350******************************************************************
054355* 731-TEST-BOOK-ENTRY - ONE COMPARE PER CALL, SUBSCRIPT BUMPED    *
054356* WHETHER OR NOT THIS SLOT MATCHED, SO THE PERFORM ... UNTIL AT   *
054357* 730 ALWAYS MAKES FORWARD PROGRESS THROUGH THE TABLE.            *
054358******************************************************************
054360 731-TEST-BOOK-ENTRY.
054365*    MATCH-SUB IS ONLY MOVED ON A HIT - ON A MISS IT IS LEFT
054366*    UNCHANGED SO 730 CAN KEEP CALLING THIS PARAGRAPH UNTIL EITHER
054367*    A HIT IS FOUND OR THE TABLE RUNS OUT.
054370     IF BK-TBL-ID(WS-BK-SUB) = WS-BR-BOOK-ID
054380         MOVE 'Y' TO WS-BK-FOUND-SW
054390         MOVE WS-BK-SUB TO WS-BK-MATCH-SUB
054391     END-IF.
054392     ADD 1 TO WS-BK-SUB.
054393 731-EXIT.
054394     EXIT.
054400******************************************************************
054410* 740-WRITE-BORROW-OUT - EVERY BORROW-IN RECORD IS WRITTEN BACK   *
054420* OUT TO BORROW-OUT EXACTLY ONCE, WHETHER OR NOT ITS TRAN CODE    *
054430* WAS RECOGNISED - THIS IS AN UPDATE-IN-PLACE BATCH, NOT A FILTER,*
054440* SO BORROW-OUT ALWAYS HAS THE SAME RECORD COUNT AS BORROW-IN.    *
054450******************************************************************
054500 740-WRITE-BORROW-OUT.
054550*    WS-BR-REC CARRIES WHATEVER CHANGES 200 THRU 250 MADE TO THE
054560*    RECORD (POSTED FINE, RETURN-CODE, ETC) - THIS IS THE ONLY
054570*    PLACE THAT CHANGE REACHES BORROW-OUT.
054600     MOVE WS-BR-REC TO BO-REC.
054700     WRITE BO-REC.
054800     IF WS-BORROW-OUT-STATUS NOT = '00'
054900         DISPLAY 'ERROR ON BORROW-OUT WRITE. RC: '
055000                 WS-BORROW-OUT-STATUS UPON CONSOLE-DEV
055100     END-IF.
055200 740-EXIT.
055300     EXIT.
055400******************************************************************
055410* 745-WRITE-BOOK-MASTER-OUT - RUN ONCE, AFTER THE LAST BORROW-IN  *
055420* RECORD, TO SPILL THE WORKING-STORAGE BOOK TABLE BACK TO A FLAT  *
055430* FILE.  THIS IS HOW AVAILABLE-COPIES AND SOFT-DELETE CHANGES     *
055440* MADE DURING TODAY'S RUN (BY LB2RULES) SURVIVE TO THE NEXT RUN - *
055450* BOOK-MASTER-FILE ITSELF IS OPENED INPUT ONLY AND IS NEVER       *
055460* REWRITTEN IN PLACE.                                             *
055470******************************************************************
055500 745-WRITE-BOOK-MASTER-OUT.
055600     MOVE 1 TO WS-BK-SUB.
055650     PERFORM 746-WRITE-ONE-BOOK-MASTER THRU 746-EXIT
055700             UNTIL WS-BK-SUB > WS-BK-COUNT.
057000 745-EXIT.
057100     EXIT.
057150******************************************************************
057155* 746-WRITE-ONE-BOOK-MASTER - MOVES ONE BK-TABLE ENTRY INTO THE   *
057156* BOOK-MASTER-OUT RECORD LAYOUT (TAG BU ON BKRECCPY) AND WRITES   *
057157* IT, THEN BUMPS THE SUBSCRIPT FOR THE PERFORM ... UNTIL AT 745.  *
057158******************************************************************
057160 746-WRITE-ONE-BOOK-MASTER.
057165*    FIELD-FOR-FIELD MIRROR OF 722-BUILD-BOOK-ENTRY'S MOVE LIST,
057166*    IN THE SAME COLUMN ORDER, JUST RUNNING IN THE OTHER
057167*    DIRECTION - TABLE ENTRY BACK OUT TO THE BU RECORD LAYOUT.
057170     MOVE BK-TBL-ID(WS-BK-SUB)        TO BU-ID.
057180     MOVE BK-TBL-ISBN(WS-BK-SUB)      TO BU-ISBN.
057190     MOVE BK-TBL-TITLE(WS-BK-SUB)     TO BU-TITLE.
057200     MOVE BK-TBL-PUB-YEAR(WS-BK-SUB)  TO BU-PUB-YEAR.
057210     MOVE BK-TBL-PUBLISHER(WS-BK-SUB) TO BU-PUBLISHER.
057220     MOVE BK-TBL-TOTAL-COPIES(WS-BK-SUB) TO BU-TOTAL-COPIES.
057230     MOVE BK-TBL-AVAIL-COPIES(WS-BK-SUB) TO BU-AVAIL-COPIES.
057240     MOVE BK-TBL-STATUS(WS-BK-SUB)    TO BU-STATUS.
057250     MOVE BK-TBL-CATEGORY-ID(WS-BK-SUB) TO BU-CATEGORY-ID.
057260     MOVE BK-TBL-DELETED(WS-BK-SUB)   TO BU-DELETED.
057270     WRITE BU-REC.
057280     ADD 1 TO WS-BK-SUB.
057290 746-EXIT.
057300     EXIT.
057310******************************************************************
057312* 790-CLOSE-FILES - CLOSES EVERYTHING OPENED AT 700, REGARDLESS   *
057314* OF WHETHER THE OPEN THERE ACTUALLY SUCCEEDED - A FAILED OPEN    *
057316* LEAVES THE FILE IN A CLOSED STATE SO THE CLOSE IS HARMLESS.     *
057318******************************************************************
057319 790-CLOSE-FILES.
057400     CLOSE BORROW-IN, BORROW-OUT, BOOK-MASTER-FILE,
057500           BOOK-MASTER-OUT, MEMBER-MASTER, CONTROL-REPORT.
057600 790-EXIT.
057700     EXIT.
057800******************************************************************
057810* 800-INIT-REPORT - PRINTS THE CONTROL-REPORT PAGE HEADING ONCE,  *
057820* BEFORE THE FIRST DETAIL LINE, CARRYING THE RUN DATE/TIME        *
057830* CAPTURED AT THE VERY TOP OF 000-MAIN.                           *
057840******************************************************************
057900 800-INIT-REPORT.
058000     MOVE WS-TODAY-MM  TO RPT-MM.
058100     MOVE WS-TODAY-DD  TO RPT-DD.
058200     MOVE WS-TODAY-YY  TO RPT-YY.
058300     MOVE WS-TODAY-HH  TO RPT-HH.
058400     MOVE WS-TODAY-MIN TO RPT-MIN.
058500     MOVE WS-TODAY-SEC TO RPT-SS.
058600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
058700 800-EXIT.
058800     EXIT.
058900******************************************************************
058910* 830-REPORT-BORROW-DETAIL - ONE CONTROL-REPORT DETAIL LINE PER   *
058920* BORROW-IN RECORD, PRINTED IMMEDIATELY AFTER THE TRAN-CODE       *
058930* DISPATCH AT 100 SO THE LINE REFLECTS THIS RUN'S UPDATED         *
058940* OVERDUE-DAYS/FINE-AMOUNT/STATUS, NOT WHAT CAME IN ON BORROW-IN. *
058950******************************************************************
059000 830-REPORT-BORROW-DETAIL.
059100     MOVE WS-BR-ID          TO RPT-BR-ID.
059200     MOVE WS-BR-BOOK-ID     TO RPT-BR-BOOK-ID.
059300     MOVE WS-BR-MEMBER-ID   TO RPT-BR-MEMBER-ID.
059400     MOVE WS-RULES-OVERDUE-DAYS TO RPT-OVERDUE-DAYS.
059500     MOVE WS-BR-FINE-AMOUNT TO RPT-FINE-AMOUNT.
059600     MOVE WS-BR-STATUS      TO RPT-STATUS.
059700     WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 1.
059800 830-EXIT.
059900     EXIT.
060000******************************************************************
060010* 850-REPORT-RUN-TOTALS - PRINTS THE END-OF-RUN STATISTICS BLOCK -*
060020* RECORD COUNT, EACH STATUS BUCKET, THE BAD-TRAN COUNT, AND THE   *
060030* GRAND TOTAL OF FINE-AMOUNT POSTED ACROSS ALL RETURN/LOST TRANS -*
060040* RUN ONCE, AFTER THE LAST BORROW-IN RECORD AND THE BOOK-MASTER-  *
060050* OUT SPILL, SO THE COUNTS REFLECT THE WHOLE FILE.                *
060060******************************************************************
060100 850-REPORT-RUN-TOTALS.
060150*    ONE STATS-HDR1 FOLLOWED BY FIVE STATS-DETAIL LINES, EACH
060160*    BUILT FROM A DIFFERENT 26X ACCUMULATOR BUMPED BY 260 DURING
060170*    THE MAIN PROCESSING LOOP, THEN THE GRAND FINE TOTAL LAST.
060200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
060300     MOVE 'RECORDS PROCESSED'   TO RPT-STATS-LABEL.
060400     MOVE NUM-BORROW-RECS       TO RPT-STATS-COUNT.
060500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
060600     MOVE 'NOW OVERDUE'         TO RPT-STATS-LABEL.
060700     MOVE NUM-NOW-OVERDUE       TO RPT-STATS-COUNT.
060800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
060900     MOVE 'NOW RETURNED'        TO RPT-STATS-LABEL.
061000     MOVE NUM-NOW-RETURNED      TO RPT-STATS-COUNT.
061100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
061200     MOVE 'NOW RENEWED'         TO RPT-STATS-LABEL.
061300     MOVE NUM-NOW-RENEWED       TO RPT-STATS-COUNT.
061400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
061500     MOVE 'NOW LOST'            TO RPT-STATS-LABEL.
061600     MOVE NUM-NOW-LOST          TO RPT-STATS-COUNT.
061700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
061800     MOVE 'TRANSACTIONS IN ERROR' TO RPT-STATS-LABEL.
061900     MOVE NUM-TRAN-ERRORS       TO RPT-STATS-COUNT.
062000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
062100     MOVE TOTAL-FINE-POSTED     TO RPT-GRAND-FINE-AMT.
062200     WRITE REPORT-RECORD FROM RPT-GRAND-FINE AFTER 2.
062300 850-EXIT.
062400     EXIT.
