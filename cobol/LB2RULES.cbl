000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LB2RULES.
000400 AUTHOR.         R STOUT.
000500 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   03/18/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*    CALLED RULES MODULE FOR THE BORROW-RECORD BATCH RUN.        *
001100*    APPLIES THE OVERDUE/FINE/RENEW/RETURN/LOST RULES TO A       *
001200*    SINGLE BORROW-RECORD AND, WHERE THE RULE REQUIRES IT,       *
001300*    UPDATES THE MATCHED BOOK-MASTER TABLE ENTRY PASSED IN BY    *
001400*    THE CALLER.  MODELLED ON THE CALLED-MODULE SPLIT THE SAM1   *
001500*    CUSTOMER UPDATE JOB USES FOR SAM4ABND - THE CALLING DRIVER  *
001600*    (LB1BATCH) DOES NO RULE ARITHMETIC OF ITS OWN.              *
001650*                                                                *
001660*    THIS MODULE IS CALLED ONCE PER BORROW-IN RECORD FROM        *
001670*    LB1BATCH'S 200/210/220/230/240/250 PARAGRAPHS - IT NEVER     *
001680*    OPENS A FILE AND NEVER READS ANOTHER RECORD ON ITS OWN;     *
001690*    EVERYTHING IT NEEDS COMES IN ON THE USING LIST BELOW AND    *
001700*    EVERYTHING IT PRODUCES GOES BACK OUT THE SAME WAY.          *
001750*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ----------                                                  *
002000*    03/18/94  RSTOUT   ORIGINAL CIRC-SYS BATCH DELIVERY          *
002100*    11/02/95  RSTOUT   ADDED RENEW-COUNT CEILING OF 2 PER        *
002200*                       CIRCULATION POLICY MEMO 95-04            RS021195
002300*    09/14/96  WBANKS   ADDED SOFT-DELETE RULE FOR CATALOGING     *
002400*                       REQUEST 96-118                           WB091496
002500*    07/22/98  WBANKS   REVIEWED FOR YEAR 2000 - JULIAN DAY       *
002600*                       ARITHMETIC BELOW IS CENTURY-SAFE, NO      *
002700*                       CHANGE REQUIRED TO THE DATE MATH          WB072298
002800*    04/09/01  PCHENG   LOST-BOOK FEE RAISED TO 100,000 VND PER   *
002900*                       FINANCE MEMO FM-01-17 (WAS A FLAT FEE     *
003000*                       TABLE LOOKUP BEFORE - SIMPLIFIED)         PC040901
003050*    06/15/02  PCHENG   ADDED LK-OVERDUE-DAYS-OUT SO THE DRIVER'S *
003060*                       CONTROL REPORT CAN PRINT OVERDUE DAYS     *
003070*                       WITHOUT DUPLICATING THE JULIAN-DAY MATH   PC061502
003080*    07/14/03  TKLINE   EXPANDED INLINE COMMENTARY ON THE JULIAN- *
003090*                       DAY COMPUTE BLOCKS AT 900/920 PER         *
003092*                       INTERNAL AUDIT FINDING 03-077, SAME       *
003094*                       REVIEW THAT TOUCHED LB1BATCH              TK071403
003095*    07/21/03  TKLINE   REWORKED THE TRAN-CODE DISPATCH AT 000,    *
003096*                       THE RENEWAL-REJECT PATH AT 500 AND THE     *
003097*                       SHORT-CIRCUITS AT 310/350 TO USE GO TO     *
003098*                       NNN-EXIT THE WAY THIS SHOP'S OWN COST-     *
003099*                       EXTRACT JOB DOES - NO CHANGE IN RESULT,    *
003101*                       ONLY IN CONTROL FLOW                      TK072103
003102*    08/04/03  TKLINE   PACKED WS-LOST-BOOK-FEE/WS-FINE-PER-DAY AS *
003103*                       COMP-3 AND PULLED WS-T4A OUT TO A STAND-   *
003104*                       ALONE 77-LEVEL, PER AUDIT FINDING 03-091   TK080403
003110******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003550 SPECIAL-NAMES.     CONSOLE IS CONSOLE-DEV.
003600******************************************************************
003610*    NO FILES ARE OPENED BY THIS MODULE - NO INPUT-OUTPUT SECTION *
003620*    IS NEEDED.  ALL DATA ARRIVES AND LEAVES VIA THE LINKAGE      *
003630*    SECTION BELOW.  CONSOLE-DEV ABOVE IS USED ONLY BY 000-MAIN-  *
003635*    RTN'S BAD-TRANSACTION-CODE PATH, SO AN UNRECOGNISED TRAN     *
003638*    CODE SHOWS UP ON THE OPERATOR CONSOLE EVEN THOUGH THIS       *
003639*    MODULE HAS NO REPORT OF ITS OWN TO PUT THE CONDITION ON.     *
003640******************************************************************
004000 INPUT-OUTPUT SECTION.
004100******************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004310******************************************************************
004320*    WORKING-STORAGE LAYOUT MAP -                                 *
004330*    WS-FIELDS          - THE PARAGRAPH-NAME TRACE FIELD, THE     *
004340*        OVERDUE-DAYS WORK RESULT, AND THE TWO POSTED-RATE        *
004350*        CONSTANTS (FINE PER DAY, FLAT LOST-BOOK FEE).            *
004360*    WS-DATE-WORK-AREA  - SCRATCH FIELDS SHARED BY EVERY DATE      *
004370*        CALCULATION PARAGRAPH BELOW (910/900/920) - NOTHING IN   *
004380*        THIS GROUP SURVIVES PAST THE CALL THAT SET IT.           *
004390*    WS-SWITCHES        - TWO 88-LEVEL SWITCHES, RESET AT THE TOP *
004395*        OF THE PARAGRAPH THAT USES THEM SO A STALE VALUE FROM    *
004396*        A PRIOR CALL CAN NEVER LEAK INTO THIS ONE'S RESULT.      *
004400******************************************************************
004500 01  WS-FIELDS.
004550*    SET AT THE TOP OF EVERY PARAGRAPH BELOW THAT DOES RULE WORK -*
004560*    NOT TESTED BY ANY LOGIC, JUST A DUMP-READABLE BREADCRUMB OF  *
004570*    WHICH RULE PARAGRAPH WAS LAST ENTERED IF THIS MODULE ABENDS. *
004600     05  WS-PARA-NAME               PIC X(40) VALUE SPACES.
004650*    DAYS LATE AS OF LK-RUN-DATE OR THE ACTUAL RETURN DATE -       *
004660*    COMPUTED BY 300 BELOW AND COPIED OUT TO LK-OVERDUE-DAYS-OUT  *
004670*    BEFORE THIS MODULE EVEN LOOKS AT THE TRANSACTION CODE.       *
004700     05  WS-OVERDUE-DAYS            PIC S9(5) COMP-3 VALUE +0.
004750*    SCRATCH REMAINDER USED ONLY BY 910-SPLIT-RUN-DATE BELOW TO    *
004760*    PEEL THE MONTH AND DAY OFF LK-RUN-DATE ONE COMPUTE AT A TIME.*
004800     05  WS-RUN-REM                 PIC 9(8)  COMP   VALUE 0.
004850*    FLAT FEE FOR A BOOK REPORTED LOST - NOT DAY-BASED, SEE RULE 6*
004860*    BELOW.  RAISED FROM A TABLE LOOKUP TO THIS LITERAL BY THE    *
004870*    04/09/01 CHANGE-LOG ENTRY ABOVE.                             *
004900     05  WS-LOST-BOOK-FEE           PIC S9(8)V99 COMP-3 VALUE +100000.00.
004950*    PER-DAY OVERDUE RATE - SEE RULE 2 BELOW.  A LITERAL HERE      *
004960*    RATHER THAN A RATE TABLE SINCE CIRCULATION HAS NEVER ASKED   *
004970*    FOR A DIFFERENT RATE BY MEMBER TYPE OR BOOK CATEGORY.        *
005000     05  WS-FINE-PER-DAY            PIC S9(6)V99 COMP-3 VALUE +5000.00.
005050     05  FILLER                     PIC X(04).
005100*
005200 01  WS-DATE-WORK-AREA.
005250*    THE THREE FIELDS BELOW ARE THE "IN" SIDE OF EVERY DATE-TO-   *
005260*    JULIAN CONVERSION - WHOEVER CALLS 900 BELOW FILLS THESE IN   *
005270*    FIRST, ALWAYS IN YEAR/MONTH/DAY ORDER.                       *
005300     05  WS-CALC-YEAR               PIC 9(4)  VALUE 0.
005400     05  WS-CALC-MONTH              PIC 9(2)  VALUE 0.
005500     05  WS-CALC-DAY                PIC 9(2)  VALUE 0.
005550*    THE "OUT" SIDE OF THE INVERSE CONVERSION AT 920 - ONLY       *
005560*    500-RENEW-BORROW USES THESE, TO REBUILD LK-BR-DUE-DATE AFTER*
005570*    ADDING THE RENEWAL PERIOD TO THE OLD DUE DATE'S JULIAN DAY.  *
005600     05  WS-CALC-YEAR-OUT           PIC 9(4)  VALUE 0.
005700     05  WS-CALC-MONTH-OUT          PIC 9(2)  VALUE 0.
005800     05  WS-CALC-DAY-OUT            PIC 9(2)  VALUE 0.
005850*    RESULT OF 900-CALC-JULIAN-DAY - AN ABSOLUTE DAY NUMBER, NOT  *
005860*    A CALENDAR DATE, SO TWO OF THESE CAN BE SUBTRACTED DIRECTLY  *
005870*    TO GET A DAY COUNT WITHOUT ANY MONTH-LENGTH OR LEAP-YEAR     *
005880*    LOGIC AT THE CALL SITE.                                      *
005900     05  WS-JULIAN-DAY              PIC S9(9) COMP VALUE 0.
005950*    THE DUE DATE'S JULIAN DAY NUMBER, HELD ACROSS THE IF/ELSE IN *
005960*    300-CALC-OVERDUE-DAYS SO IT CAN BE COMPARED AGAINST WHICHEVER*
005970*    OF WS-RETURN-JULIAN OR WS-RUN-JULIAN APPLIES TO THIS CALL.   *
006000     05  WS-DUE-JULIAN              PIC S9(9) COMP VALUE 0.
006050*    THE ACTUAL RETURN DATE'S JULIAN DAY, FILLED IN ONLY WHEN      *
006060*    LK-BR-RETURN-DATE IS ALREADY POSTED ON THE INCOMING RECORD.  *
006100     05  WS-RETURN-JULIAN           PIC S9(9) COMP VALUE 0.
006150*    TODAY'S (LK-RUN-DATE'S) JULIAN DAY - USED IN PLACE OF         *
006160*    WS-RETURN-JULIAN WHEN THE RECORD HAS NOT ACTUALLY COME BACK  *
006170*    YET, SO AN INQUIRY OR A STILL-OPEN BORROW CAN STILL BE       *
006180*    TESTED FOR OVERDUE STATUS AS OF THIS RUN.                    *
006200     05  WS-RUN-JULIAN              PIC S9(9) COMP VALUE 0.
006250*    OLD DUE-DATE JULIAN DAY PLUS LK-BR-TRAN-ADD-DAYS - THE "NEW"  *
006260*    DUE DATE AS A JULIAN DAY NUMBER, FED INTO 920 TO TURN BACK    *
006270*    INTO A CALENDAR DATE FOR LK-BR-DUE-DATE.                      *
006300     05  WS-NEW-DUE-JULIAN          PIC S9(9) COMP VALUE 0.
006350*                                                                 *
006360*    WS-T1 THROUGH WS-T4 BELOW ARE FOUR OF THE FIVE INTERMEDIATE  *
006370*    TERMS OF THE FLIEGEL & VAN FLANDERN FORMULA USED BY 900-CALC-*
006380*    JULIAN-DAY - SEE THAT PARAGRAPH'S OWN COMMENTS FOR WHAT EACH *
006390*    ONE REPRESENTS.  ALL FOUR ARE PURE SCRATCH, OVERWRITTEN ON   *
006395*    EVERY CALL, NEVER READ BY ANY OTHER PARAGRAPH.  THE FIFTH    *
006396*    TERM, WS-T4A, IS CARRIED AS A STANDALONE 77-LEVEL BELOW      *
006397*    RATHER THAN IN THIS GROUP - IT NEVER FEEDS OR IS FED BY      *
006398*    ANYTHING OUTSIDE 900-CALC-JULIAN-DAY ITSELF.                 *
006400     05  WS-T1                      PIC S9(9) COMP VALUE 0.
006500     05  WS-T2                      PIC S9(9) COMP VALUE 0.
006600     05  WS-T3                      PIC S9(9) COMP VALUE 0.
006700     05  WS-T4                      PIC S9(9) COMP VALUE 0.
006850*                                                                 *
006860*    WS-INV-L THROUGH WS-INV-T BELOW ARE THE SCRATCH TERMS OF THE *
006870*    INVERSE FORMULA USED BY 920-CALC-DATE-FROM-JULIAN - AGAIN,   *
006880*    PURE SCRATCH, SEE THAT PARAGRAPH FOR WHAT EACH ONE HOLDS AT  *
006890*    EACH STEP.                                                   *
006900     05  WS-INV-L                   PIC S9(9) COMP VALUE 0.
007000     05  WS-INV-N                   PIC S9(9) COMP VALUE 0.
007100     05  WS-INV-I                   PIC S9(9) COMP VALUE 0.
007200     05  WS-INV-J                   PIC S9(9) COMP VALUE 0.
007300     05  WS-INV-T                   PIC S9(9) COMP VALUE 0.
007350     05  FILLER                     PIC X(04).
007400*
007410*    WS-T4A - THE FIFTH FLIEGEL & VAN FLANDERN TERM - IS CARRIED AS A
007420*    STANDALONE 77-LEVEL RATHER THAN A 05 UNDER WS-DATE-WORK-AREA
007430*    ABOVE, SINCE IT IS COMPUTED AND CONSUMED ENTIRELY WITHIN
007440*    900-CALC-JULIAN-DAY AND NEVER CROSSES A PARAGRAPH BOUNDARY.
007450 77  WS-T4A                         PIC S9(9) COMP VALUE 0.
007460*
007500 01  WS-SWITCHES.
007550*    SET BY 500-RENEW-BORROW, TESTED IMMEDIATELY AFTER - NOT HELD *
007560*    ACROSS CALLS.  RESET TO 'N' AT THE TOP OF 500 EVERY TIME SO  *
007570*    A PRIOR RECORD'S RESULT CANNOT LEAK INTO THIS ONE'S.         *
007600     05  WS-RENEW-OK-SW             PIC X     VALUE 'N'.
007700         88  WS-RENEW-OK            VALUE 'Y'.
007750*    SET BY 350-CHECK-IS-OVERDUE FOR THE INQUIRY TRAN CODE ONLY - *
007760*    SEE RULE 5 BELOW.  NOT READ BY ANY OTHER PARAGRAPH IN THIS   *
007770*    MODULE; LB1BATCH DOES NOT RECEIVE THIS SWITCH BACK.          *
007800     05  WS-IS-OVERDUE-SW           PIC X     VALUE 'N'.
007900         88  WS-IS-OVERDUE          VALUE 'Y'.
007950     05  FILLER                     PIC X(04).
008000*
008100******************************************************************
008150*    LINKAGE SECTION LAYOUT MAP -                                 *
008160*    LK-BR-REC (TAG LK-BR) - THE SAME BORROW-RECORD LAYOUT         *
008170*        LB1BATCH CARRIES AS WS-BR-REC, PASSED BY REFERENCE SO    *
008180*        EVERY SET/MOVE BELOW IS VISIBLE BACK IN THE CALLER.      *
008190*    LK-BK-REC (TAG LK-BK) - ONE BK-TABLE ENTRY, ALSO BY           *
008200*        REFERENCE - THE COPY-INVENTORY PARAGRAPHS (700/705/710/  *
008210*        720) UPDATE IT IN PLACE.                                 *
008220*    LK-RUN-DATE - TODAY'S CCYYMMDD, READ-ONLY HERE.               *
008230*    LK-RETURN-CODE / LK-OVERDUE-DAYS-OUT - THE TWO VALUES THIS   *
008240*        MODULE HANDS BACK ON EVERY CALL.                         *
008300 LINKAGE SECTION.
008350*    TAG LK-BR - SEE THE LAYOUT MAP ABOVE.
008400 COPY BRRECCPY REPLACING ==:TAG:== BY ==LK-BR==.
008450*    TAG LK-BK - SEE THE LAYOUT MAP ABOVE.
008500 COPY BKRECCPY REPLACING ==:TAG:== BY ==LK-BK==.
008550*    READ-ONLY "TODAY" FOR THIS CALL - NEVER CHANGED HERE.
008600 01  LK-RUN-DATE                    PIC 9(8).
008650*    0 = NORMAL, 4 = RENEWAL REJECTED, 8 = UNRECOGNISED TRAN CODE -*
008660*    SEE 000-MAIN-RTN'S EVALUATE BELOW FOR WHERE EACH IS SET.
008700 01  LK-RETURN-CODE                 PIC S9(4) COMP.
008800     88  LK-RC-NORMAL               VALUE 0.
008900     88  LK-RC-RENEW-REJECTED       VALUE 4.
009000     88  LK-RC-BAD-TRAN-CODE        VALUE 8.
009050*    OVERDUE DAYS AS OF THIS CALL - SET BY 300 BELOW ON EVERY     *
009060*    CALL REGARDLESS OF TRANSACTION CODE, EVEN ON AN INQUIRY.     *
009150 01  LK-OVERDUE-DAYS-OUT            PIC S9(5) COMP-3.
009200******************************************************************
009300 PROCEDURE DIVISION USING LK-BR-REC, LK-BK-REC, LK-RUN-DATE,
009400                          LK-RETURN-CODE, LK-OVERDUE-DAYS-OUT.
009450******************************************************************
009460*    PARAGRAPH INDEX -                                            *
009470*    000      MAIN LINE - DISPATCHES ON TRANSACTION CODE          *
009480*    300/310  OVERDUE-DAYS AND FINE-AMOUNT ARITHMETIC (RULES 1/2) *
009490*    350      INQUIRY-ONLY OVERDUE CHECK (RULE 5)                  *
009491*    400/500/600/250   RETURN/RENEW/LOST/NEW-BORROW (RULES 3/4/6/7)*
009492*    700/705/710/720/730   BOOK COPY-INVENTORY BOOKKEEPING        *
009493*    910      SPLIT LK-RUN-DATE INTO YEAR/MONTH/DAY                *
009494*    900      CALENDAR DATE TO JULIAN DAY NUMBER                  *
009495*    920      JULIAN DAY NUMBER BACK TO CALENDAR DATE              *
009496******************************************************************
009500 000-MAIN-RTN.
009550*    EVERY CALL STARTS WITH A CLEAN RETURN CODE - A PRIOR CALL'S  *
009560*    REJECTED RENEWAL OR BAD TRAN CODE MUST NEVER CARRY FORWARD.  *
009600     MOVE 0 TO LK-RETURN-CODE.
009650*    OVERDUE-DAYS IS COMPUTED FIRST, BEFORE THE TRAN-CODE         *
009660*    DISPATCH, BECAUSE EVERY ARM BELOW NEEDS IT - RETURN AND LOST *
009670*    NEED IT FOR THE FINE, RENEW NEEDS THE CURRENT DUE DATE'S     *
009680*    JULIAN DAY ANYWAY, AND EVEN AN INQUIRY REPORTS IT BACK ON    *
009690*    LK-OVERDUE-DAYS-OUT FOR THE CONTROL REPORT.                  *
009700     PERFORM 300-CALC-OVERDUE-DAYS THRU 300-EXIT.
009760     MOVE WS-OVERDUE-DAYS TO LK-OVERDUE-DAYS-OUT.
009770*    TRAN-CODE DISPATCH BELOW IS A STRAIGHT IF-CHAIN, NOT AN      *
009775*    EVALUATE - EACH HIT PERFORMS ITS RULE PARAGRAPH AND THEN     *
009780*    SHORT-CIRCUITS STRAIGHT TO 000-EXIT WITH A GO TO, SO A       *
009785*    RECORD NEVER FALLS THROUGH AND MATCHES A SECOND WHEN-STYLE   *
009790*    TEST BELOW IT.                                                *
009800*        RULE 4 - BOOK COMING BACK IN.
009810     IF LK-BR-TR-RETURN
009820         PERFORM 400-RETURN-BOOK      THRU 400-EXIT
009830         GO TO 000-EXIT.
009850*        RULE 3 - RENEWAL REQUESTED.
009900     IF LK-BR-TR-RENEW
009910         PERFORM 500-RENEW-BORROW     THRU 500-EXIT
009920         GO TO 000-EXIT.
009950*        RULE 6 - BOOK REPORTED LOST.
010000     IF LK-BR-TR-LOST
010010         PERFORM 600-MARK-AS-LOST     THRU 600-EXIT
010020         GO TO 000-EXIT.
010050*        CATALOGING SOFT-DELETE REQUEST - NOT A BORROW-LIFECYCLE  *
010060*        RULE AT ALL, JUST A BOOK-RECORD FLAG FLIP.               *
010100     IF LK-BR-TR-DELETE
010110         PERFORM 730-SOFT-DELETE-BOOK THRU 730-EXIT
010120         GO TO 000-EXIT.
010150*        RULE 7 - A FRESH BORROW BEING POSTED.
010200     IF LK-BR-TR-NEWBORR
010210         PERFORM 250-NEW-BORROW       THRU 250-EXIT
010220         GO TO 000-EXIT.
010250*        RULE 5 - PLAIN STATUS INQUIRY, NO POSTING.
010300     IF LK-BR-TR-INQUIRY
010310         PERFORM 350-CHECK-IS-OVERDUE THRU 350-EXIT
010320         GO TO 000-EXIT.
010350*        FALLING THROUGH ALL SIX TESTS ABOVE MEANS THE CODE IS    *
010360*        ONE THIS MODULE DOES NOT KNOW - OVERDUE-DAYS WAS STILL   *
010370*        SET ABOVE, BUT NOTHING IS POSTED, THE CALLER IS TOLD VIA *
010380*        RETURN-CODE 8, AND THE CONDITION GOES TO THE OPERATOR    *
010390*        CONSOLE SINCE THIS MODULE HAS NO REPORT LINE OF ITS OWN  *
010400*        TO PUT IT ON.                                            *
010410     MOVE 8 TO LK-RETURN-CODE.
010420     DISPLAY 'LB2RULES - UNRECOGNISED TRANSACTION CODE - RC 8'
010430             UPON CONSOLE-DEV.
010500 000-EXIT.
010600     GOBACK.
011500******************************************************************
011600*    RULE 1 - OVERDUE DAYS, AS OF LK-RUN-DATE OR THE ACTUAL       *
011700*    RETURN DATE WHEN ONE IS PRESENT.                             *
011750*    BOTH BRANCHES BELOW END UP WITH A JULIAN DAY NUMBER TO       *
011760*    COMPARE AGAINST WS-DUE-JULIAN - THE DIFFERENCE, ONLY WHEN    *
011770*    POSITIVE, IS THE OVERDUE-DAYS RESULT.  A RECORD RETURNED ON  *
011780*    TIME OR EARLY, OR NOT YET DUE AS OF TODAY, LEAVES THE ZERO   *
011790*    MOVED IN AT THE TOP OF THIS PARAGRAPH UNCHANGED.             *
011800******************************************************************
011900 300-CALC-OVERDUE-DAYS.
012000     MOVE '300-CALC-OVERDUE-DAYS' TO WS-PARA-NAME.
012100     MOVE ZERO TO WS-OVERDUE-DAYS.
012150*    DUE DATE, ALWAYS PRESENT ON AN OPEN BORROW - CONVERTED TO A  *
012160*    JULIAN DAY FIRST SINCE BOTH BRANCHES BELOW NEED IT.          *
012200     COMPUTE WS-CALC-YEAR = LK-BR-DUE-CC * 100 + LK-BR-DUE-YY.
012300     MOVE LK-BR-DUE-MM TO WS-CALC-MONTH.
012400     MOVE LK-BR-DUE-DD TO WS-CALC-DAY.
012500     PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT.
012600     MOVE WS-JULIAN-DAY TO WS-DUE-JULIAN.
012650*    A NONZERO RETURN-DATE MEANS THE BOOK HAS ACTUALLY COME BACK -*
012660*    OVERDUE STATUS IS JUDGED AGAINST THE DAY IT CAME BACK, NOT   *
012670*    AGAINST TODAY, EVEN IF TODAY IS LATER THAN THE RETURN DATE.  *
012700     IF LK-BR-RETURN-DATE NOT = ZERO
012800         COMPUTE WS-CALC-YEAR =
012900                 LK-BR-RETURN-CC * 100 + LK-BR-RETURN-YY
013000         MOVE LK-BR-RETURN-MM TO WS-CALC-MONTH
013100         MOVE LK-BR-RETURN-DD TO WS-CALC-DAY
013200         PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT
013300         MOVE WS-JULIAN-DAY TO WS-RETURN-JULIAN
013350*        ONLY A STRICTLY LATER RETURN COUNTS AS OVERDUE - RETURNED*
013360*        ON THE DUE DATE ITSELF IS NOT OVERDUE.                   *
013400         IF WS-RETURN-JULIAN > WS-DUE-JULIAN
013500             COMPUTE WS-OVERDUE-DAYS =
013600                     WS-RETURN-JULIAN - WS-DUE-JULIAN
013700         END-IF
013750*        NO RETURN DATE YET - THIS IS EITHER AN INQUIRY ON A      *
013760*        STILL-OPEN BORROW OR A RENEWAL REQUEST.  JUDGE OVERDUE   *
013770*        STATUS AGAINST TODAY'S DATE INSTEAD.                     *
013800     ELSE
013900         PERFORM 910-SPLIT-RUN-DATE THRU 910-EXIT
014000         PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT
014100         MOVE WS-JULIAN-DAY TO WS-RUN-JULIAN
014200         IF WS-RUN-JULIAN > WS-DUE-JULIAN
014300             COMPUTE WS-OVERDUE-DAYS =
014400                     WS-RUN-JULIAN - WS-DUE-JULIAN
014500         END-IF
014600     END-IF.
014700 300-EXIT.
014800     EXIT.
014900******************************************************************
015000*    RULE 2 - FINE = OVERDUE-DAYS * 5000 VND.  WHOLE VND, STORED  *
015100*    WITH THE V99 SCALE FOR CONSISTENCY WITH THE MONEY FIELD.     *
015150*    ONLY CALLED FROM 400-RETURN-BOOK BELOW - A RENEWAL, A LOST   *
015160*    REPORT AND AN INQUIRY EACH HAVE THEIR OWN FINE TREATMENT     *
015170*    (NONE, FLAT FEE, AND NO POSTING AT ALL, RESPECTIVELY).       *
015200******************************************************************
015300 310-CALC-FINE-AMOUNT.
015400     MOVE '310-CALC-FINE-AMOUNT' TO WS-PARA-NAME.
015450*    ZERO OVERDUE DAYS MEANS NO FINE - RESET AND SHORT-CIRCUIT    *
015460*    OUT RATHER THAN MULTIPLY BY ZERO, SO LK-BR-FINE-AMOUNT IS    *
015470*    CLEANLY RESET ON A RECORD THAT WAS PREVIOUSLY OVERDUE AND    *
015480*    NOW IS NOT.                                                  *
015500     IF WS-OVERDUE-DAYS = 0
015600         MOVE ZERO TO LK-BR-FINE-AMOUNT
015650         GO TO 310-EXIT.
015800     COMPUTE LK-BR-FINE-AMOUNT ROUNDED =
015900             WS-OVERDUE-DAYS * WS-FINE-PER-DAY.
016100 310-EXIT.
016200     EXIT.
016300******************************************************************
016400*    RULE 5 - OVERDUE CHECK FOR INQUIRY/REPORTING ONLY - DOES     *
016500*    NOT POST A FINE OR CHANGE STATUS.                            *
016550*    A RECORD THAT HAS ALREADY BEEN RETURNED HAS NOTHING LEFT TO  *
016560*    CHECK - 300 IS ONLY PERFORMED WHEN RETURN-DATE IS STILL      *
016570*    ZERO, SO AN INQUIRY AGAINST A CLOSED BORROW LEAVES THE SWITCH*
016580*    AT ITS DEFAULT 'N'.                                          *
016600******************************************************************
016700 350-CHECK-IS-OVERDUE.
016800     MOVE '350-CHECK-IS-OVERDUE' TO WS-PARA-NAME.
016900     MOVE 'N' TO WS-IS-OVERDUE-SW.
016950*    A RECORD THAT HAS ALREADY COME BACK HAS NOTHING LEFT TO      *
016960*    CHECK - SHORT-CIRCUIT STRAIGHT OUT RATHER THAN NEST THE      *
016970*    OVERDUE-DAYS TEST INSIDE A SECOND IF LEVEL.                  *
017000     IF LK-BR-RETURN-DATE NOT = ZERO
017050         GO TO 350-EXIT.
017100     PERFORM 300-CALC-OVERDUE-DAYS THRU 300-EXIT.
017200     IF WS-OVERDUE-DAYS > 0
017300         MOVE 'Y' TO WS-IS-OVERDUE-SW.
017600 350-EXIT.
017700     EXIT.
017800******************************************************************
017900*    RULE 4 - RETURN PROCESSING.                                  *
017950*    ORDER MATTERS HERE - THE RETURN DATE MUST BE POSTED BEFORE   *
017960*    300 IS CALLED AGAIN, OR OVERDUE-DAYS WOULD STILL BE JUDGED   *
017970*    AGAINST TODAY INSTEAD OF AGAINST THE DATE JUST POSTED.       *
018000******************************************************************
018100 400-RETURN-BOOK.
018200     MOVE '400-RETURN-BOOK' TO WS-PARA-NAME.
018250*    POST THE RETURN DATE FIRST - SEE THE PARAGRAPH BANNER ABOVE. *
018300     MOVE LK-RUN-DATE TO LK-BR-RETURN-DATE.
018400     PERFORM 300-CALC-OVERDUE-DAYS THRU 300-EXIT.
018500     PERFORM 310-CALC-FINE-AMOUNT  THRU 310-EXIT.
018550*    A NONZERO FINE IS THE ONLY SIGNAL USED TO DECIDE BETWEEN THE *
018560*    TWO CLOSING STATUSES - THERE IS NO SEPARATE "ON TIME" VS     *
018570*    "LATE" SWITCH CARRIED ANYWHERE ELSE ON THE RECORD.           *
018600     IF LK-BR-FINE-AMOUNT > 0
018700         SET LK-BR-ST-OVERDUE TO TRUE
018800     ELSE
018900         SET LK-BR-ST-RETURNED TO TRUE
019000     END-IF.
019050*    A RETURNED COPY GOES BACK ON THE SHELF REGARDLESS OF WHETHER *
019060*    IT CAME BACK LATE - THE FINE AND THE COPY COUNT ARE TWO      *
019070*    SEPARATE CONSEQUENCES OF THE SAME TRANSACTION.               *
019100     PERFORM 710-INCREASE-AVAIL-COPIES THRU 710-EXIT.
019200 400-EXIT.
019300     EXIT.
019400******************************************************************
019500*    RULE 3 - RENEWAL.  REJECTED IF ALREADY RENEWED TWICE OR THE  *
019600*    RECORD IS NOT CURRENTLY BORROWED.                            *
019650*    A REJECTED RENEWAL DOES NOT TOUCH THE DUE DATE, THE RENEW    *
019660*    COUNT, OR THE BORROW-RECORD STATUS - IT ONLY SETS THE RETURN *
019670*    CODE SO THE CALLER KNOWS THE REQUEST WAS REFUSED.            *
019700******************************************************************
019800 500-RENEW-BORROW.
019900     MOVE '500-RENEW-BORROW' TO WS-PARA-NAME.
020000     MOVE 'N' TO WS-RENEW-OK-SW.
020050*    CIRCULATION POLICY MEMO 95-04 - NO MORE THAN TWO RENEWALS,   *
020060*    AND ONLY WHILE THE RECORD IS STILL IN BORROWED STATUS (NOT   *
020070*    ALREADY OVERDUE, RETURNED, OR LOST).                         *
020100     IF LK-BR-RENEW-COUNT < 2 AND LK-BR-ST-BORROWED
020200         MOVE 'Y' TO WS-RENEW-OK-SW.
020250*    RENEWAL REFUSED - RETURN CODE 4 TELLS THE CALLER, THE        *
020260*    RECORD ITSELF IS LEFT UNCHANGED, AND THERE IS NO DUE-DATE    *
020270*    ARITHMETIC TO DO, SO THIS SHORT-CIRCUITS STRAIGHT OUT.       *
020300     IF NOT WS-RENEW-OK
020310         MOVE 4 TO LK-RETURN-CODE
020320         GO TO 500-EXIT.
020350*    THE NEW DUE DATE IS THE OLD DUE DATE PLUS LK-BR-TRAN-ADD-DAYS,*
020360*    COMPUTED ENTIRELY IN JULIAN-DAY ARITHMETIC SO THE ADD NEVER  *
020370*    HAS TO WORRY ABOUT MONTH LENGTH OR A YEAR BOUNDARY - 900      *
020380*    CONVERTS THE OLD DATE IN, 920 CONVERTS THE NEW DAY NUMBER     *
020390*    BACK OUT TO A CALENDAR DATE.                                  *
020400     COMPUTE WS-CALC-YEAR = LK-BR-DUE-CC * 100 + LK-BR-DUE-YY.
020500     MOVE LK-BR-DUE-MM TO WS-CALC-MONTH.
020600     MOVE LK-BR-DUE-DD TO WS-CALC-DAY.
020700     PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT.
020800     COMPUTE WS-NEW-DUE-JULIAN =
020900             WS-JULIAN-DAY + LK-BR-TRAN-ADD-DAYS.
021000     PERFORM 920-CALC-DATE-FROM-JULIAN THRU 920-EXIT.
021150*    REASSEMBLE THE CCYYMMDD DUE DATE FROM THE THREE OUT          *
021160*    FIELDS 920 JUST FILLED IN.                                   *
021200     COMPUTE LK-BR-DUE-DATE =
021300             WS-CALC-YEAR-OUT * 10000
021400           + WS-CALC-MONTH-OUT * 100
021500           + WS-CALC-DAY-OUT.
021600     ADD 1 TO LK-BR-RENEW-COUNT.
021700     SET LK-BR-ST-RENEWED TO TRUE.
022100 500-EXIT.
022200     EXIT.
022300******************************************************************
022400*    RULE 6 - LOST-BOOK PROCESSING.  FLAT FEE, NOT DAY-BASED.     *
022450*    A LOST BOOK NEVER COMES BACK TO THE SHELF, SO THIS RULE DROPS*
022460*    TOTAL-COPIES (NOT AVAILABLE-COPIES) - SEE 705 BELOW, WHICH   *
022470*    PERMANENTLY REMOVES THE COPY FROM THE CATALOG'S COUNT RATHER *
022480*    THAN JUST MARKING IT TEMPORARILY UNAVAILABLE.                *
022500******************************************************************
022600 600-MARK-AS-LOST.
022700     MOVE '600-MARK-AS-LOST' TO WS-PARA-NAME.
022800     SET LK-BR-ST-LOST TO TRUE.
022850*    FLAT FEE FROM WS-LOST-BOOK-FEE ABOVE - NO OVERDUE-DAYS        *
022860*    MULTIPLICATION THE WAY 310-CALC-FINE-AMOUNT DOES IT FOR A     *
022870*    RETURN, EVEN THOUGH WS-OVERDUE-DAYS WAS ALREADY SET BY 300.  *
022900     MOVE WS-LOST-BOOK-FEE TO LK-BR-FINE-AMOUNT.
023000     PERFORM 705-DECREASE-TOTAL-COPIES THRU 705-EXIT.
023100 600-EXIT.
023200     EXIT.
023300******************************************************************
023400*    RULE 7 (BOOK) - NEW BORROW POSTS ONE COPY OUT.  INVERSE OF   *
023500*    RULE 8 BELOW - CARRIED HERE FOR COMPLETENESS OF THE BOOK     *
023600*    COPY-INVENTORY RULE SET RATHER THAN AS A STEP OF THE         *
023700*    BORROW-RECORD LIFECYCLE ITSELF.                              *
023750*    NO FINE OR DUE-DATE ARITHMETIC HAPPENS HERE - A NEW BORROW   *
023760*    IS ASSUMED TO ARRIVE WITH ITS DUE DATE ALREADY SET BY         *
023770*    WHATEVER UPSTREAM PROCESS GENERATED THE TRANSACTION.         *
023800******************************************************************
023900 250-NEW-BORROW.
024000     MOVE '250-NEW-BORROW' TO WS-PARA-NAME.
024100     SET LK-BR-ST-BORROWED TO TRUE.
024200     PERFORM 700-DECREASE-AVAIL-COPIES THRU 700-EXIT.
024300 250-EXIT.
024400     EXIT.
024500******************************************************************
024600*    BOOK RULE - DECREASE AVAILABLE COPIES (NEW BORROW).          *
024650*    FLOORED AT ZERO - A CATALOG DISCREPANCY SHOULD NEVER DRIVE    *
024660*    AVAIL-COPIES NEGATIVE, EVEN IF MORE BORROWS COME IN THAN THE *
024670*    CATALOG SHOWS AVAILABLE.                                     *
024700******************************************************************
024800 700-DECREASE-AVAIL-COPIES.
024900     IF LK-BK-AVAIL-COPIES > 0
025000         SUBTRACT 1 FROM LK-BK-AVAIL-COPIES
025100     END-IF.
025150*    STATUS ALWAYS FOLLOWS THE COPY COUNT - SEE 720 BELOW.        *
025200     PERFORM 720-DERIVE-BOOK-STATUS THRU 720-EXIT.
025300 700-EXIT.
025400     EXIT.
025500******************************************************************
025600*    BOOK RULE - DECREASE TOTAL COPIES, FLOORED AT ZERO (LOST).   *
025650*    ONLY CALLED FROM 600-MARK-AS-LOST - NOTHING ELSE IN THIS      *
025660*    MODULE EVER SHRINKS THE CATALOG'S TOTAL-COPIES COUNT.        *
025700******************************************************************
025800 705-DECREASE-TOTAL-COPIES.
025900     IF LK-BK-TOTAL-COPIES > 0
026000         SUBTRACT 1 FROM LK-BK-TOTAL-COPIES
026100     END-IF.
026200 705-EXIT.
026300     EXIT.
026400******************************************************************
026500*    BOOK RULE - INCREASE AVAILABLE COPIES (RETURN).              *
026550*    FLOORED AT TOTAL-COPIES, NOT AT SOME SEPARATE CEILING FIELD - *
026560*    AVAILABLE CAN NEVER EXCEED THE CATALOG'S TOTAL COPY COUNT.   *
026600******************************************************************
026700 710-INCREASE-AVAIL-COPIES.
026800     IF LK-BK-AVAIL-COPIES < LK-BK-TOTAL-COPIES
026900         ADD 1 TO LK-BK-AVAIL-COPIES
027000     END-IF.
027100     PERFORM 720-DERIVE-BOOK-STATUS THRU 720-EXIT.
027200 710-EXIT.
027300     EXIT.
027400******************************************************************
027500*    BOOK RULE - STATUS DERIVATION FROM AVAILABLE-COPIES COUNT.   *
027550*    THE ONLY PLACE LK-BK-STATUS IS EVER SET - CALLED FROM BOTH    *
027560*    700 AND 710 ABOVE SO THE STATUS NEVER DRIFTS OUT OF STEP     *
027570*    WITH WHICHEVER DIRECTION THE COPY COUNT JUST MOVED.          *
027600******************************************************************
027700 720-DERIVE-BOOK-STATUS.
027800     IF LK-BK-AVAIL-COPIES = 0
027900         SET LK-BK-ST-BORROWED TO TRUE
028000     ELSE
028100         SET LK-BK-ST-AVAILABLE TO TRUE
028200     END-IF.
028300 720-EXIT.
028400     EXIT.
028500******************************************************************
028600*    BOOK RULE - SOFT DELETE.  NOT PART OF THE NIGHTLY SWEEP -    *
028700*    ONLY INVOKED WHEN THE TRANSACTION CARRIES TRAN-CODE DELETE.  *
028750*    THIS IS THE ONLY RULE IN THIS MODULE THAT NEVER TOUCHES      *
028760*    LK-BR-REC AT ALL - IT IS PURELY A BOOK-MASTER FLAG FLIP, NOT *
028770*    A BORROW-RECORD LIFECYCLE STEP.                              *
028800******************************************************************
028900 730-SOFT-DELETE-BOOK.
029000     MOVE 'Y' TO LK-BK-DELETED.
029100 730-EXIT.
029200     EXIT.
029300******************************************************************
029400*    DATE UTILITY - SPLIT THE RUN-DATE PARAMETER (CCYYMMDD)       *
029500*    INTO THE WS-CALC-YEAR/MONTH/DAY WORK FIELDS.                 *
029550*    ONLY CALLED FROM 300-CALC-OVERDUE-DAYS, ONLY WHEN THE RECORD *
029560*    HAS NO RETURN DATE YET - THE DUE-DATE AND RETURN-DATE        *
029570*    BRANCHES ABOVE ALREADY CARRY THEIR OWN YEAR/MONTH/DAY FIELDS *
029580*    ON THE BORROW-RECORD ITSELF AND DO NOT NEED THIS SPLIT.      *
029600******************************************************************
029700 910-SPLIT-RUN-DATE.
029750*    INTEGER DIVIDE TRUNCATES - LK-RUN-DATE 20030714 / 10000       *
029760*    LEAVES YEAR 2003 WITH THE REMAINDER DISCARDED HERE AND        *
029770*    RECOVERED BY THE NEXT LINE INSTEAD OF KEPT BY THE DIVIDE.    *
029800     COMPUTE WS-CALC-YEAR = LK-RUN-DATE / 10000.
029850*    REMAINDER = WHOLE DATE MINUS YEAR*10000, I.E. THE MMDD PART.  *
029900     COMPUTE WS-RUN-REM   = LK-RUN-DATE - (WS-CALC-YEAR * 10000).
029950*    SAME TRUNCATING-DIVIDE TRICK AGAIN TO PEEL OFF THE MONTH.     *
030000     COMPUTE WS-CALC-MONTH = WS-RUN-REM / 100.
030050*    WHAT IS LEFT AFTER REMOVING THE MONTH IS THE DAY OF MONTH.    *
030100     COMPUTE WS-CALC-DAY   = WS-RUN-REM - (WS-CALC-MONTH * 100).
030200 910-EXIT.
030300     EXIT.
030400******************************************************************
030500*    DATE UTILITY - GREGORIAN CALENDAR DATE TO ABSOLUTE JULIAN    *
030600*    DAY NUMBER (FLIEGEL & VAN FLANDERN METHOD).  NO INTRINSIC    *
030700*    FUNCTIONS USED - EACH DIVISION IS ITS OWN COMPUTE SO THE     *
030800*    TRUNCATION HAPPENS AT THE SAME POINT THE ALGORITHM NEEDS IT. *
030850*                                                                 *
030855*    INPUT  - WS-CALC-YEAR/MONTH/DAY (FILLED IN BY THE CALLER).   *
030860*    OUTPUT - WS-JULIAN-DAY, AN ABSOLUTE DAY COUNT WITH NO         *
030865*    PARTICULAR EPOCH MEANING ON ITS OWN - IT IS ONLY EVER USED   *
030870*    BY SUBTRACTING ONE JULIAN DAY NUMBER FROM ANOTHER, OR BY      *
030875*    ADDING A DAY COUNT AND CONVERTING BACK WITH 920 BELOW.       *
030880*                                                                 *
030885*    THE FIVE COMPUTE STATEMENTS BELOW MUST RUN IN THIS ORDER -   *
030890*    WS-T1 FEEDS WS-T2 AND WS-T3, AND WS-T4A FEEDS WS-T4 - NONE   *
030895*    OF THESE CAN BE REORDERED OR COMBINED WITHOUT CHANGING WHAT  *
030898*    THE INTEGER-TRUNCATING DIVISIONS PRODUCE.                    *
030900******************************************************************
031000 900-CALC-JULIAN-DAY.
031050*    WS-T1 - "MONTH SHIFT".  JAN AND FEB ARE TREATED AS MONTHS     *
031060*    13 AND 14 OF THE PRIOR YEAR BY THIS FORMULA SO THAT MARCH     *
031070*    ALWAYS STARTS A NEW "FORMULA YEAR" - WS-T1 IS 1 FOR JAN/FEB   *
031080*    AND 0 FOR EVERY OTHER MONTH, AND IS SUBTRACTED FROM THE YEAR *
031090*    (VIA WS-T2/WS-T3/WS-T4A BELOW) TO APPLY THAT SHIFT.           *
031100     COMPUTE WS-T1  = (WS-CALC-MONTH - 14) / 12.
031150*    WS-T2 - THE LEAP-YEAR-WEIGHTED DAY COUNT FOR EVERY FULL YEAR  *
031160*    SINCE THE FORMULA'S INTERNAL EPOCH.  1461 = 365*4 + 1 DAYS    *
031170*    PER FOUR-YEAR CYCLE; DIVIDING BY 4 (INTEGER, TRUNCATING)      *
031180*    AFTER MULTIPLYING GIVES THE DAY COUNT FOR (YEAR+4800+WS-T1)   *
031190*    COMPLETE YEARS, SHIFTED OUT OF NEGATIVE RANGE BY THE 4800.    *
031200     COMPUTE WS-T2  = 1461 * (WS-CALC-YEAR + 4800 + WS-T1) / 4.
031250*    WS-T3 - THE DAY COUNT FOR THE COMPLETE MONTHS SINCE MARCH OF  *
031260*    THE FORMULA YEAR, USING THE SAME MONTH-SHIFT AS WS-T1 SO      *
031270*    MARCH COMES OUT AS MONTH 1 OF THE FORMULA'S INTERNAL YEAR.    *
031280*    367 * MONTHS / 12 (TRUNCATING) APPROXIMATES THE VARYING       *
031290*    30/31-DAY MONTH LENGTHS WITHOUT A MONTH-LENGTH TABLE.         *
031300     COMPUTE WS-T3  = 367 * (WS-CALC-MONTH - 2 - WS-T1 * 12) / 12.
031350*    WS-T4A - CENTURY NUMBER OF THE SHIFTED YEAR, USED NEXT BY     *
031360*    WS-T4 TO BACK OUT THE THREE LEAP DAYS PER 400 YEARS THAT THE  *
031370*    GREGORIAN CALENDAR OMITS (CENTURY YEARS NOT DIVISIBLE BY 400 *
031380*    ARE NOT LEAP YEARS) - THIS IS WHAT MAKES THE FORMULA          *
031390*    GREGORIAN-CORRECT RATHER THAN JUST JULIAN-CALENDAR CORRECT.   *
031400     COMPUTE WS-T4A = (WS-CALC-YEAR + 4900 + WS-T1) / 100.
031450*    WS-T4 - THE GREGORIAN LEAP-DAY CORRECTION ITSELF, SUBTRACTED  *
031460*    BELOW - 3 LEAP DAYS OMITTED PER 4 CENTURIES, HENCE 3/4.       *
031500     COMPUTE WS-T4  = 3 * WS-T4A / 4.
031550*    FINAL ASSEMBLY - DAY OF MONTH, PLUS THE YEAR/MONTH TERMS      *
031560*    ABOVE, MINUS THE CENTURY CORRECTION, MINUS THE CONSTANT       *
031570*    32075 THAT RE-ZEROES THE WHOLE RESULT TO THE FORMULA'S        *
031580*    PARTICULAR ABSOLUTE-DAY EPOCH.  THE CONSTANT ITSELF HAS NO    *
031590*    CALENDAR MEANING - IT EXISTS ONLY SO TWO JULIAN DAY NUMBERS   *
031595*    PRODUCED BY THIS SAME FORMULA SUBTRACT TO THE RIGHT DAY COUNT.*
031600     COMPUTE WS-JULIAN-DAY =
031700             WS-CALC-DAY - 32075 + WS-T2 + WS-T3 - WS-T4.
031800 900-EXIT.
031900     EXIT.
032000******************************************************************
032100*    DATE UTILITY - ABSOLUTE JULIAN DAY NUMBER BACK TO A          *
032200*    GREGORIAN CALENDAR DATE.  INVERSE OF 900 ABOVE.              *
032250*                                                                 *
032260*    INPUT  - WS-NEW-DUE-JULIAN (SET BY 500-RENEW-BORROW BEFORE   *
032270*    THIS PARAGRAPH IS PERFORMED - THE ONLY CALLER TODAY).        *
032280*    OUTPUT - WS-CALC-YEAR-OUT/MONTH-OUT/DAY-OUT.                 *
032290*                                                                 *
032300*    LIKE 900 ABOVE, EACH STEP FEEDS THE NEXT AND THE SEQUENCE     *
032310*    CANNOT BE REORDERED - WS-INV-L IS DELIBERATELY REUSED SEVERAL*
032320*    TIMES BELOW RATHER THAN GIVEN A FRESH NAME AT EACH STEP,      *
032330*    MATCHING THE PUBLISHED FORM OF THE ALGORITHM.                 *
032400******************************************************************
032500 920-CALC-DATE-FROM-JULIAN.
032550*    WS-INV-L - THE JULIAN DAY NUMBER RE-ZEROED AWAY FROM THE 900 *
032560*    FORMULA'S EPOCH BY ADDING BACK THE OFFSET CONSTANT 68569,     *
032570*    PUTTING IT INTO THE RANGE THE INVERSE FORMULA EXPECTS.       *
032600     COMPUTE WS-INV-L = WS-NEW-DUE-JULIAN + 68569.
032650*    WS-INV-N - THE NUMBER OF COMPLETE 400-YEAR GREGORIAN CYCLES   *
032660*    (146097 DAYS EACH - 400 YEARS OF 365 DAYS PLUS 97 LEAP DAYS) *
032670*    CONTAINED IN WS-INV-L.                                        *
032700     COMPUTE WS-INV-N = 4 * WS-INV-L / 146097.
032750*    WS-INV-T - DAY COUNT OF THOSE WHOLE 400-YEAR CYCLES, USED     *
032760*    NEXT TO STRIP THEM BACK OUT OF WS-INV-L.                      *
032800     COMPUTE WS-INV-T = (146097 * WS-INV-N + 3) / 4.
032850*    REMOVE THE WHOLE-CYCLE DAYS, LEAVING THE DAY OFFSET WITHIN    *
032860*    THE CURRENT 400-YEAR CYCLE.                                   *
032900     COMPUTE WS-INV-L = WS-INV-L - WS-INV-T.
032950*    WS-INV-I - THE NUMBER OF COMPLETE 4-YEAR (1461-DAY) BLOCKS    *
032960*    WITHIN THE CURRENT 400-YEAR CYCLE, APPROXIMATED BY THE        *
032970*    1461001 DIVISOR (ONE DAY SHORT OF 4000*365.25 TO AVOID AN     *
032980*    OFF-BY-ONE AT THE CYCLE'S FINAL YEAR).                        *
033000     COMPUTE WS-INV-I = 4000 * (WS-INV-L + 1) / 1461001.
033050*    DAY COUNT OF THOSE WHOLE 4-YEAR BLOCKS, STRIPPED OUT NEXT.    *
033100     COMPUTE WS-INV-T = 1461 * WS-INV-I / 4.
033150*    REMOVE THE WHOLE 4-YEAR-BLOCK DAYS AND RE-OFFSET BY 31 SO     *
033160*    THE REMAINING COUNT LINES UP WITH THE FORMULA'S INTERNAL      *
033170*    MARCH-BASED YEAR USED BY 900 ABOVE.                           *
033200     COMPUTE WS-INV-L = WS-INV-L - WS-INV-T + 31.
033250*    WS-INV-J - MONTH NUMBER WITHIN THE FORMULA'S INTERNAL         *
033260*    MARCH-BASED YEAR, BEFORE THE JAN/FEB SHIFT IS UNDONE BELOW.   *
033300     COMPUTE WS-INV-J = 80 * WS-INV-L / 2447.
033350*    DAY COUNT OF THE COMPLETE MONTHS JUST COUNTED, STRIPPED OUT   *
033360*    BELOW TO LEAVE THE DAY-OF-MONTH ITSELF.                      *
033400     COMPUTE WS-INV-T = 2447 * WS-INV-J / 80.
033450*    DAY OF MONTH - THE ACTUAL OUTPUT FIELD, NOT A SCRATCH TERM.   *
033500     COMPUTE WS-CALC-DAY-OUT = WS-INV-L - WS-INV-T.
033550*    WS-INV-L REUSED HERE AS THE "MONTH OVERFLOW INTO NEXT YEAR"   *
033560*    FLAG - 1 WHEN WS-INV-J IS NOVEMBER/DECEMBER OF THE FORMULA'S  *
033570*    INTERNAL YEAR (WHICH IS JANUARY/FEBRUARY OF THE REAL YEAR     *
033580*    AFTER THE SHIFT BELOW IS UNDONE), 0 OTHERWISE.                *
033600     COMPUTE WS-INV-L = WS-INV-J / 11.
033650*    UNDO THE JAN/FEB MONTH SHIFT FROM 900 ABOVE TO GET THE REAL   *
033660*    CALENDAR MONTH NUMBER (1-12).                                 *
033700     COMPUTE WS-CALC-MONTH-OUT = WS-INV-J + 2 - (12 * WS-INV-L).
033750*    FINAL YEAR ASSEMBLY - THE 400-YEAR AND 4-YEAR BLOCK COUNTS    *
033760*    FROM WS-INV-N/WS-INV-I ABOVE, PLUS THE OVERFLOW FLAG FROM     *
033770*    WS-INV-L, MINUS THE SAME 4900 OFFSET 900 ABOVE ADDED (SHOWN   *
033780*    HERE AS SUBTRACTING 49 FROM THE 100-SCALED CENTURY COUNT).    *
033800     COMPUTE WS-CALC-YEAR-OUT =
033900             (100 * (WS-INV-N - 49)) + WS-INV-I + WS-INV-L.
034000 920-EXIT.
034100     EXIT.
